000100******************************************************************
000200*  PROGRAM  :  1-ODMATRIX                                        *
000300*  SYSTEM   :  TRANSIT NETWORK O-D DEMAND / EDGE FLOW BATCH
000400*  FUNCTION :  BUILD THE GRAVITY-MODEL ORIGIN-DESTINATION TRIP
000500*              MATRIX FROM STOP COORDINATES AND POPULATION SEED
000600*              DATA, AND WRITE ODMATRIX.CSV FOR THE PLANNING
000700*              OFFICE.  STAGE 1 OF 2 - SEE 2-EDGEFLOW FOR STAGE 2.
000800*
000900*  THIS PROGRAM READS A SET OF TRANSIT STOP COORDINATES AND AN
001000*  OPTIONAL TABLE OF SEED TRIP COUNTS BETWEEN STOP PAIRS, THEN
001100*  PRICES A FULL ORIGIN-DESTINATION DEMAND MATRIX USING A STANDARD
001200*  GRAVITY MODEL: TRIPS BETWEEN TWO STOPS FALL OFF EXPONENTIALLY
001300*  WITH GREAT-CIRCLE DISTANCE BETWEEN THEM.  THE RESULT IS USED BY
001400*  THE PLANNING OFFICE TO SIZE SERVICE BETWEEN STOP PAIRS AND IS
001500*  ALSO HANDED TO 2-EDGEFLOW, WHICH ROLLS THE SAME DEMAND UP ONTO
001600*  NETWORK EDGES FOR THE SERVICE-PLANNING REPORT.
001700*
001800*  NO DATABASE IS INVOLVED - BOTH INPUT FILES ARE FLAT, COMMA-
001900*  DELIMITED TEXT PREPARED BY THE SCHEDULING OFFICE'S OWN EXTRACT
002000*  JOBS, AND BOTH OUTPUT FILES ARE FLAT TEXT IN TURN.
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     1-ODMATRIX.
002400*    SHOP STANDARD IDENTIFICATION BLOCK - SEE THE CHANGE LOG BELOW
002500*    FOR THE FULL MAINTENANCE HISTORY OF THIS PROGRAM.
002600 AUTHOR.         R SALAMBIER.
002700 INSTALLATION.   REGIONAL TRANSIT AUTHORITY - DATA PROCESSING.
002800 DATE-WRITTEN.   03/14/88.
002900 DATE-COMPILED.
003000 SECURITY.       UNCLASSIFIED - PLANNING OFFICE INTERNAL USE.
003100******************************************************************
003200*  CHANGE LOG                                                    *
003300*  -------------------------------------------------------------*
003400*  DATE     BY   REQUEST  DESCRIPTION                            *
003500*  -------  ---  -------  -----------------------------------   *
003600*  031488   RSA  I-0142   ORIGINAL CODING - DOWNTOWN LOOP PILOT
003700*                         NETWORK (12 STOPS).                    *
003800*  040288   RSA  I-0151   HAVERSINE SIGN HANDLING CORRECTED FOR
003900*                         SOUTHERN-HEMISPHERE TEST COORDINATES.
004000*  011089   DPK  I-0230   ADDED ODCARRY HAND-OFF FILE SO
004100*                         2-EDGEFLOW NO LONGER RE-READS STOPCRD
004200*                         AND POPDATA.
004300*  062090   DPK  I-0301   MAX-STOPS RAISED 60 TO 120 FOR THE
004400*                         COUNTY-WIDE NETWORK EXPANSION.
004500*  110291   TLC  I-0354   TOTAL-TRIPS WIDENED - OVERFLOWED ON
004600*                         THE FULL COUNTY RUN.                   *
004700*  021492   TLC  I-0367   ADDED UPSI-0 POP-SEED-FORCED SWITCH AT
004800*                         PLANNING DEPT REQUEST FOR WHAT-IF RUNS.
004900*  083093   MAG  I-0410   ODMATRIX.CSV NOW WRITES THE DIAGONAL
005000*                         ROWS TOO - PLANNING RECONCILES AGAINST
005100*                         A FULL N BY N SPREADSHEET MODEL.
005200*  050594   MAG  I-0428   SIN/COS SERIES WIDENED TO 5 TERMS AFTER
005300*                         ROUNDING COMPLAINTS FROM PLANNING.
005400*  091895   WDH  I-0467   MATH UTILITY PARAGRAPHS (9XXX) NOW
005500*                         DOCUMENTED - NO FUNCTION LIBRARY ON
005600*                         THIS COMPILER.
005700*  072296   WDH  I-0488   DISTANCE-DECAY PARAMETER NAMED IN
005800*                         WORKING-STORAGE - WAS LITERAL IN 3
005900*                         PLACES.
006000*  031197   JBQ  I-0512   PARAGRAPH NUMBERING CLEANED UP.
006100*  110498   JBQ  I-0560   YEAR 2000 REVIEW - RUN-DATE AND
006200*                         DATE-COMPILED CONFIRMED 4-DIGIT YEAR.
006300*                         NO OTHER DATE ARITHMETIC IN THIS
006400*                         PROGRAM.
006500*  011299   JBQ  I-0561   Y2K REGRESSION RUN AGAINST TEST NETWORK
006600*                         - NO FINDINGS.
006700*  021200   JBQ  I-0578   PARSE-POP-TOKEN WIDENED 12 TO 14 - A
006800*                         5-DIGIT SEED VALUE FROM THE REGIONAL
006900*                         CENSUS EXTRACT WAS TRUNCATING.
007000*  040901   CNR  I-0602   ASIN CONVERGENCE CORRECTED FOR STOP
007100*                         PAIRS OVER 300 KM APART (RAIL EXT).
007200*  100203   CNR  I-0649   POPDATA OPEN NOW CHECKS FILE STATUS -
007300*                         MISSING FILE FALLS BACK TO DEFAULT
007400*                         SEED INSTEAD OF ABENDING.
007500*  042605   HBT  I-0671   WORKING-STORAGE RELABELED TO DROP THE
007600*                         STRAY WS- PREFIX PICKED UP FROM THE
007700*                         CONVERSION COPYBOOK - FIELD NAMES NOW
007800*                         FOLLOW SHOP STANDARD.  FILE-STATUS AND
007900*                         SUBSCRIPT FIELDS PULLED OUT TO 77-LVLS.
008000*  091407   HBT  I-0688   COMMENTS EXPANDED THROUGHOUT AT DP
008100*                         MANAGER'S REQUEST AFTER THE AUDIT FOUND
008200*                         THE MATH UTILITY SECTION HARD TO FOLLOW
008300*                         FOR ANYONE NOT ALREADY FAMILIAR WITH IT.
008400*  030908   HBT  I-0695   NO LOGIC CHANGE IN THIS RELEASE - FIELD
008500*                         AND PARAGRAPH COMMENTARY ONLY, PER THE
008600*                         STANDING DP MANAGER REQUEST ABOVE.
008700******************************************************************
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000*    SOURCE AND OBJECT COMPUTER ARE CARRIED PER SHOP STANDARD -
009100*    THIS PROGRAM USES NO MACHINE-SPECIFIC FEATURES OF EITHER.
009200 SOURCE-COMPUTER.  IBM-4381.
009300 OBJECT-COMPUTER.  IBM-4381.
009400 SPECIAL-NAMES.
009500*        TOP-OF-FORM IS CARRIED FOR SHOP CONSISTENCY EVEN THOUGH
009600*        THIS PROGRAM PRODUCES NO PRINTER OUTPUT OF ITS OWN.
009700     C01 IS TOP-OF-FORM
009800*        NOT CURRENTLY TESTED IN THIS PROGRAM - CARRIED FORWARD
009900*        FROM THE SHOP'S STANDARD COPY OF SPECIAL-NAMES.
010000     CLASS DIGITS-ONLY IS '0' THRU '9'
010100*        OPERATOR-SET JCL SWITCH - ON FORCES THE DEFAULT 1.00
010200*        POPULATION SEED EVEN WHEN POPDATA IS PRESENT, FOR
010300*        PLANNING DEPT WHAT-IF RUNS (I-0367), AND ALSO TURNS ON
010400*        THE PER-ROW CARRY-RECORD TRACE (I-0367, SEE 8210 BELOW).
010500     UPSI-0 ON STATUS IS POP-SEED-FORCED
010600            OFF STATUS IS POP-SEED-NOT-FORCED.
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900*    ALL FOUR FILES ARE LINE SEQUENTIAL TEXT - NO VSAM, NO
011000*    DATABASE ACCESS IN THIS PROGRAM.  STOPCRD AND POPDATA ARE
011100*    PREPARED UPSTREAM BY THE SCHEDULING OFFICE'S EXTRACT JOBS;
011200*    ODMATRIX-OUT AND ODCARRY ARE BOTH PRODUCED BY THIS RUN.
011300*    STOP COORDINATES - ONE LINE PER STOP, CSV TEXT
011400     SELECT STOPCRD ASSIGN TO STOPCRD
011500         ORGANIZATION IS LINE SEQUENTIAL
011600         FILE STATUS IS STOPCRD-STATUS.
011700*    POPULATION SEED - ONE LINE PER O-D PAIR, CSV TEXT
011800     SELECT POPDATA ASSIGN TO POPDATA
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         FILE STATUS IS POPDATA-STATUS.
012100*    O-D DEMAND MATRIX REPORT FOR THE PLANNING OFFICE
012200     SELECT ODMATRIX-OUT ASSIGN TO ODMATRX
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         FILE STATUS IS ODMTRX-STATUS.
012500*    HAND-OFF OF THE O-D TABLE TO STAGE 2 (2-EDGEFLOW)
012600     SELECT ODCARRY ASSIGN TO ODCARRY
012700         ORGANIZATION IS LINE SEQUENTIAL
012800         FILE STATUS IS ODCARRY-STATUS.
012900******************************************************************
013000 DATA DIVISION.
013100 FILE SECTION.
013200*
013300*    ONE PHYSICAL LINE, STOP-ID/LAT/LON TEXT - THE WHOLE LINE IS
013400*    UNSTRUNG IN 2100-READ-ONE-STOP RATHER THAN SUBDIVIDED HERE,
013500*    SINCE THE SIGN ON LAT/LON NEEDS HAND PARSING (SEE 2130).
013600 FD  STOPCRD.
013700 01  F-STOPCRD-REC.
013800     05  F-STOPCRD-TEXT          PIC X(40).
013900*        PAD TO A FLAT 60-BYTE RECORD - ROOM FOR A WIDER TOKEN SET
014000*        IF THE SCHEDULING OFFICE EVER ADDS A STOP NAME COLUMN.
014100     05  FILLER                  PIC X(20).
014200*
014300*    ONE PHYSICAL LINE, ORIGIN-INDEX/DEST-INDEX/TRIPS TEXT - THIS
014400*    FILE IS OPTIONAL (SEE 3000-LOAD-POPULATION AND I-0649); WHEN
014500*    ABSENT THE DEFAULT SEED STANDS FOR THE WHOLE MATRIX.
014600 FD  POPDATA.
014700 01  F-POPDATA-REC.
014800     05  F-POPDATA-TEXT          PIC X(30).
014900*        PAD TO A FLAT 40-BYTE RECORD, SAME HOUSE PRACTICE AS
015000*        STOPCRD ABOVE.
015100     05  FILLER                  PIC X(10).
015200*
015300*    BUILT ONE CSV LINE AT A TIME IN 7100-WRITE-ONE-OD-LINE AND
015400*    MOVED WHOLE TO C-ODMTRX-TEXT - THE LAYOUT CARRIES NO
015500*    SUBFIELDS - WIDTHS VARY WITH THE EDITED VALUES.
015600 FD  ODMATRIX-OUT.
015700 01  C-ODMTRX-REC.
015800     05  C-ODMTRX-TEXT           PIC X(40).
015900*        PAD TO A FLAT 50-BYTE OUTPUT RECORD.
016000     05  FILLER                  PIC X(10).
016100*
016200*    HAND-OFF RECORD TO 2-EDGEFLOW - SEE I-0230.  ONE HEADER
016300*    RECORD CARRYING NUM-STOPS AND TOTAL-TRIPS, FOLLOWED BY ONE
016400*    DETAIL RECORD PER ORDERED STOP PAIR (INCLUDING THE DIAGONAL).
016500 FD  ODCARRY.
016600 01  C-CARRY-REC.
016700*        RECORD DISCRIMINATOR - SET BY THE WRITER, TESTED BY
016800*        2-EDGEFLOW ON ITS OWN COPY OF THIS LAYOUT, READ SIDE.
016900     05  C-CARRY-TYPE            PIC X(01).
017000         88  CARRY-IS-HEADER         VALUE 'H'.
017100         88  CARRY-IS-DETAIL         VALUE 'D'.
017200*        ONE-TIME HEADER FIELDS - STOP COUNT AND THE GRAND TOTAL
017300*        OF OFF-DIAGONAL TRIPS, BOTH NEEDED BY 2-EDGEFLOW'S OWN
017400*        MATRIX SIZING AND ITS OWN REPORT TOTAL LINE.
017500     05  C-CARRY-HEADER-DATA.
017600         10  C-CARRY-NUM-STOPS   PIC 9(4).
017700         10  C-CARRY-TOTAL-TRIPS PIC 9(11)V9(2).
017800         10  FILLER              PIC X(20).
017900*        DETAIL LAYOUT OVERLAYS THE HEADER LAYOUT - SAME RECORD,
018000*        TWO SHAPES, DISTINGUISHED BY C-CARRY-TYPE (88-LEVELS).
018100     05  C-CARRY-DETAIL-DATA REDEFINES C-CARRY-HEADER-DATA.
018200*        ZERO-BASED STOP INDEXES, MATCHING THE ORIGIN/DESTINATION
018300*        NUMBERING WRITTEN TO ODMATRIX.CSV BELOW.
018400         10  C-CARRY-ORIGIN      PIC 9(4).
018500         10  C-CARRY-DEST        PIC 9(4).
018600*        UNROUNDED DEMAND, FULL 12-DIGIT FRACTION - 2-EDGEFLOW
018700*        ROUNDS TO 3 PLACES ONLY ON ITS OWN FLOW COLUMN, NOT HERE.
018800         10  C-CARRY-DEMAND      PIC 9(4)V9(12).
018900         10  FILLER              PIC X(13).
019000*        WHOLE-RECORD TEXT VIEW, USED ONLY BY THE DEBUG DISPLAY
019100*        IN 8210-DISPLAY-CARRY-REC WHEN UPSI-0 IS ON.
019200 01  C-CARRY-REC-ALT REDEFINES C-CARRY-REC
019300                            PIC X(38).
019400******************************************************************
019500*    FIELD-PREFIX KEY FOR THIS PROGRAM -
019600*        S-      STOP-TABLE ENTRY (ONE STOP'S COORDINATES)
019700*        M-      MATRIX-MANAGER CELL (ONE ORDERED STOP PAIR)
019800*        C-      ODCARRY RECORD FIELD (HAND-OFF TO 2-EDGEFLOW)
019900*        F-      FILE SECTION RECORD FIELD (RAW INPUT TEXT)
020000*        EDIT-   REPORT-LINE EDIT FIELD (7XXX PARAGRAPHS ONLY)
020100*        PARSE-/DUMMY-/LON-   TOKEN-PARSE WORK FIELDS (2XXX/3XXX)
020200*        SQRT-/TRIG-/ASIN-/EXP-   MATH UTILITY WORK FIELDS (9XXX)
020300******************************************************************
020400 WORKING-STORAGE SECTION.
020500*
020600*    FILE-STATUS AND END-OF-FILE SWITCHES - PULLED OUT TO
020700*    77-LEVELS PER I-0671, ONE PAIR PER SELECTED FILE.
020800 77  STOPCRD-STATUS           PIC X(02) VALUE '00'.
020900     88  STOPCRD-OK                  VALUE '00'.
021000*        STATUS 35 (FILE NOT FOUND) IS THE ONLY ABNORMAL STATUS
021100*        THIS PROGRAM TREATS AS NORMAL - SEE I-0649, 3000 BELOW.
021200 77  POPDATA-STATUS           PIC X(02) VALUE '00'.
021300     88  POPDATA-OK                  VALUE '00'.
021400     88  POPDATA-NOT-FOUND           VALUE '35'.
021500 77  ODMTRX-STATUS            PIC X(02) VALUE '00'.
021600 77  ODCARRY-STATUS           PIC X(02) VALUE '00'.
021700 77  STOPS-EOF-SW             PIC X(01) VALUE 'N'.
021800     88  STOPS-AT-EOF                VALUE 'Y'.
021900 77  POPDATA-EOF-SW           PIC X(01) VALUE 'N'.
022000     88  POPDATA-AT-EOF              VALUE 'Y'.
022100*    TABLE SUBSCRIPTS - COMP, SHARED ACROSS EVERY PASS (2000
022200*    THROUGH 8000) SO THE SAME PAIR DRIVES STOP, MATRIX AND
022300*    CARRY-RECORD INDEXING THROUGHOUT THE RUN.
022400 77  ROW-SUB                  PIC 9(3) COMP.
022500 77  COL-SUB                  PIC 9(3) COMP.
022600*    RESERVED FOR A FUTURE EDGE-NUMBERING PASS IN THIS PROGRAM -
022700*    NOT CURRENTLY INCREMENTED; 2-EDGEFLOW DOES ITS OWN EDGE-ID
022800*    ASSIGNMENT ON THE RECEIVING END OF ODCARRY.
022900 77  EDGE-COUNT               PIC 9(9) COMP VALUE 0.
023000*
023100 1   RUN-DATE-MANAGER.
023200*        RAW SYSTEM DATE AS RETURNED BY ACCEPT ... FROM DATE -
023300*        2-DIGIT YEAR, FOLLOWED BY MONTH AND DAY.
023400     05  RUN-DATE-YYMMDD      PIC 9(6).
023500*        SAME 6 BYTES VIEWED AS A 2-DIGIT YEAR FOLLOWED BY THE
023600*        4-DIGIT MONTH-AND-DAY REMAINDER, SO 0100-GET-RUN-DATE CAN
023700*        PULL RUN-YY OUT FOR THE CENTURY TEST WITHOUT UNSTRINGING.
023800     05  RUN-DATE-YY REDEFINES RUN-DATE-YYMMDD.
023900         10  RUN-YY           PIC 9(2).
024000         10  RUN-MM-DD        PIC 9(4).
024100*        WINDOWED, 4-DIGIT-YEAR FORM OF THE RUN DATE - BUILT BY
024200*        0100-GET-RUN-DATE, DISPLAYED BY 0000-MAIN-PROCEDURE.
024300     05  RUN-DATE             PIC 9(8).
024400*        Y2K REVIEW 110498 - WINDOWED CENTURY, SEE I-0560 ABOVE.
024500*        YY 00-49 IS TAKEN AS 20XX, YY 50-99 AS 19XX - THIS SHOP'S
024600*        OLDEST LIVE DATA NEVER PREDATES 1950.
024700     05  RUN-DATE-BROKEN REDEFINES RUN-DATE.
024800         10  RUN-CCYY         PIC 9(4).
024900         10  RUN-MM           PIC 9(2).
025000         10  RUN-DD           PIC 9(2).
025100     05  FILLER                  PIC X(02).
025200*
025300 1   CONSTANT-MANAGER.
025400*        RUN CONSTANTS, SET ONCE BY VALUE CLAUSE AND NEVER MOVED
025500*        INTO ANYWHERE ELSE IN THIS PROGRAM.
025600*        MEAN EARTH RADIUS, KM - USED ONLY IN 4100-CALC-DISTANCE.
025700     05  EARTH-RADIUS-KM      PIC 9(5)     VALUE 6371.
025800*        GRAVITY-MODEL DISTANCE-DECAY COEFFICIENT - NAMED HERE
025900*        RATHER THAN LITERAL PER I-0488 (WAS 0.15 IN 3 PLACES).
026000*        AT 0.15 PER KM, A 10 KM PAIR'S ATTRACTION FACTOR IS
026100*        ROUGHLY EXP(-1.5), A 30 KM PAIR IS ROUGHLY EXP(-4.5) -
026200*        SO TRIPS DIE OFF QUICKLY WITH DISTANCE, AS INTENDED FOR
026300*        AN URBAN BUS/RAIL NETWORK RATHER THAN AN INTERCITY ONE.
026400     05  DECAY-PARM           PIC 9(1)V9(2) VALUE 0.15.
026500*        PI / 180, FOR CONVERTING DEGREE COORDINATES TO RADIANS
026600*        BEFORE THEY ENTER THE SIN/COS/ASIN SERIES BELOW.
026700     05  DEG-TO-RAD           PIC 9(1)V9(9)
026800                                 VALUE 0.017453293.
026900*        TABLE CEILING FOR STOP-TABLE AND MATRIX-MANAGER BELOW -
027000*        RAISED 60 TO 120 PER I-0301 FOR THE COUNTY-WIDE NETWORK.
027100*        NOT ENFORCED BY A RANGE CHECK ON LOAD - A STOPCRD FEED
027200*        OVER 120 LINES WOULD SUBSCRIPT STOP-TABLE OUT OF BOUNDS
027300*        IN 2100-READ-ONE-STOP.  THE SCHEDULING OFFICE'S EXTRACT
027400*        IS THE ONLY SOURCE OF THIS FILE AND IS KNOWN NOT TO
027500*        EXCEED THE CURRENT NETWORK SIZE.
027600     05  MAX-STOPS            PIC 9(4) COMP VALUE 120.
027700*        GROUP FILLER - PADS CONSTANT-MANAGER TO AN EVEN BOUNDARY,
027800*        SHOP HABIT FOR 01/1-LEVEL WORKING-STORAGE GROUPS.
027900     05  FILLER                  PIC X(02).
028000*
028100 1   STOP-DATA-MANAGER.
028200*        COUNT OF STOPS ACTUALLY LOADED FROM STOPCRD - DRIVES THE
028300*        UPPER BOUND OF EVERY VARYING LOOP IN THIS PROGRAM, IN
028400*        PLACE OF THE TABLE CEILING MAX-STOPS.
028500     05  NUM-STOPS            PIC 9(4) COMP VALUE 0.
028600*        ONE ENTRY PER STOP, SUBSCRIPTED 1 TO NUM-STOPS BY THE
028700*        STOP'S LOAD SEQUENCE (NOT BY ANY ID TOKEN IN THE FEED -
028800*        SEE THE NOTE IN 2100-READ-ONE-STOP).
028900     05  STOP-TABLE OCCURS 120 TIMES.
029000*            SIGNED DEGREES, 6 DECIMAL PLACES - LOADED BY
029100*            2130-CONVERT-SIGNED-TOKEN FROM THE CSV TEXT TOKEN.
029200         10  S-LAT         PIC S9(3)V9(6).
029300*            UNSIGNED VIEW OF S-LAT - NOT CURRENTLY READ BY ANY
029400*            PARAGRAPH BUT RETAINED FOR THE DEBUG DISPLAY WORK
029500*            DONE UNDER THE UPSI-0 SWITCH IN EARLIER RELEASES.
029600         10  S-LAT-UNSGN REDEFINES S-LAT
029700                                 PIC 9(3)V9(6).
029800         10  S-LON         PIC S9(3)V9(6).
029900*            LATITUDE CONVERTED TO RADIANS - CACHED HERE SO
030000*            4100-CALC-ONE-DISTANCE NEVER RECOMPUTES THE SAME
030100*            CONVERSION TWICE FOR A GIVEN ROW.
030200         10  S-LAT-RAD     PIC S9(1)V9(9).
030300*            COS(LAT-RAD) - CACHED PER STOP IN 4010-DIST-ONE-ROW
030400*            SINCE THE HAVERSINE FORMULA NEEDS COS(LAT) FOR BOTH
030500*            ENDS OF EVERY PAIR IN THE N-BY-N PASS.
030600         10  S-COS-LAT     PIC S9(1)V9(9).
030700     05  FILLER                  PIC X(02).
030800*
030900 1   MATRIX-MANAGER.
031000*        THE FULL N-BY-N ORIGIN/DESTINATION TABLE - ONE CELL PER
031100*        ORDERED STOP PAIR, INCLUDING THE DIAGONAL (I=J), WHICH
031200*        IS LEFT AT ITS INITIALIZED ZEROS THROUGHOUT THIS PROGRAM.
031300*        NOTE THAT THE TABLE IS NOT SYMMETRIC END TO END - M-
031400*        DISTANCE(I,J) ALWAYS EQUALS M-DISTANCE(J,I) SINCE THE
031500*        HAVERSINE FORMULA IS SYMMETRIC IN ITS TWO STOPS, BUT
031600*        M-POPULATION AND THEREFORE M-DEMAND CAN DIFFER BY
031700*        DIRECTION WHEN THE POPDATA FEED SUPPLIES DIRECTIONAL
031800*        SEED COUNTS (A HEAVIER MORNING INBOUND FLOW, SAY).
031900     05  MATRIX-ROW OCCURS 120 TIMES.
032000         10  MATRIX-COL OCCURS 120 TIMES.
032100*                GREAT-CIRCLE KM BETWEEN ROW STOP AND COLUMN STOP,
032200*                SET BY 4100-CALC-ONE-DISTANCE.  ZERO ON THE
032300*                DIAGONAL AND FOR ANY PAIR NOT YET PROCESSED.
032400             15  M-DISTANCE     PIC S9(5)V9(6).
032500*                SEED TRIP COUNT BETWEEN THE PAIR - EITHER THE
032600*                DEFAULT 1.00 (3012-DEFAULT-ONE-CELL) OR THE
032700*                POPDATA FEED VALUE (3100-READ-ONE-POP-REC).
032800             15  M-POPULATION   PIC 9(9)V9(2).
032900*                GRAVITY-MODEL DEMAND, UNROUNDED TO 12 FRACTIONAL
033000*                DIGITS - SET BY 6100-CALC-ONE-DEMAND AND CARRIED
033100*                FORWARD TO 2-EDGEFLOW VIA ODCARRY UNCHANGED.
033200             15  M-DEMAND       PIC 9(4)V9(12).
033300     05  FILLER                  PIC X(02).
033400*
033500 1   TOTAL-MANAGER.
033600*        GRAND TOTAL OF ALL OFF-DIAGONAL POPULATION CELLS - THE
033700*        DENOMINATOR OF THE DEMAND FORMULA IN 6100-CALC-DEMAND.
033800*        WIDENED PER I-0354 AFTER OVERFLOWING ON THE COUNTY RUN.
033900     05  TOTAL-TRIPS          PIC 9(11)V9(2) VALUE 0.
034000*        EXP(-DECAY-PARM * DISTANCE) FOR THE PAIR CURRENTLY BEING
034100*        PRICED - A WORK FIELD, RELOADED EVERY CELL.
034200     05  ATTRACTION           PIC 9(1)V9(9).
034300*        HAVERSINE INTERMEDIATE "A" TERM (SIN-SQUARED OF THE HALF
034400*        DELTA-LAT PLUS THE COS-LAT CROSS TERM) - FED TO 9100-SQRT
034500*        AND 9400-ASIN IN 4100-CALC-ONE-DISTANCE.
034600     05  HAV-A                PIC S9(1)V9(9).
034700     05  FILLER                  PIC X(02).
034800*
034900 1   POP-LINE-MANAGER.
035000*        ZERO-BASED ORIGIN/DEST STOP INDEXES AS THEY APPEAR ON THE
035100*        POPDATA LINE - CONVERTED TO 1-BASED ROW-SUB/COL-SUB IN
035200*        3100-READ-ONE-POP-REC BEFORE TOUCHING THE MATRIX TABLE.
035300     05  POP-ORIGIN           PIC 9(4) COMP.
035400     05  POP-DEST             PIC 9(4) COMP.
035500     05  POP-VALUE            PIC 9(9)V9(2).
035600*        UNSIGNED TRIPS TOKEN AND ITS SPLIT WHOLE/FRACTION PARTS -
035700*        SEE 3110-UNSTRING-POP-LINE.
035800     05  PARSE-POP-TOKEN      PIC X(14).
035900     05  PARSE-POP-WHOLE      PIC 9(9).
036000     05  PARSE-POP-FRAC       PIC 9(2).
036100     05  FILLER                  PIC X(02).
036200*
036300*    FREE-FORMAT TOKEN PARSING WORK AREA - NO CSV LIBRARY AND NO
036400*    FUNCTION NUMVAL ON THIS COMPILER, SO SIGNED DECIMAL TOKENS
036500*    ARE SPLIT BY HAND (SIGN, WHOLE PART, FRACTION) BELOW.
036600 1   PARSE-MANAGER.
036700*        THE STOPCRD LINE'S FIRST TOKEN (THE FEED'S OWN STOP-ID) -
036800*        UNSTRUNG BUT NEVER USED, SEE NOTE IN 2100-READ-ONE-STOP.
036900     05  DUMMY-TOKEN          PIC X(12).
037000*        HOLDS THE LONGITUDE TOKEN BETWEEN THE LATITUDE AND
037100*        LONGITUDE CALLS OF 2130-CONVERT-SIGNED-TOKEN, SINCE THAT
037200*        PARAGRAPH ALWAYS WORKS FROM PARSE-TOKEN.
037300     05  LON-TOKEN            PIC X(12).
037400     05  PARSE-TOKEN          PIC X(12).
037500*        PARSE-TOKEN WITH ANY LEADING HYPHEN STRIPPED, READY FOR
037600*        THE WHOLE/FRACTION UNSTRING BELOW.
037700     05  PARSE-TOKEN-ABS      PIC X(12).
037800     05  PARSE-SIGN           PIC S9(1).
037900     05  PARSE-WHOLE          PIC 9(3).
038000     05  PARSE-FRAC           PIC 9(6).
038100*        SIGNED RESULT, REASSEMBLED FROM PARSE-SIGN/WHOLE/FRAC -
038200*        MOVED TO S-LAT OR S-LON BY THE CALLER.
038300     05  PARSE-RESULT         PIC S9(3)V9(6).
038400     05  FILLER                  PIC X(02).
038500*
038600*    MATH UTILITY WORK AREA - SIN, COS, ASIN AND EXP ARE BUILT
038700*    FROM SERIES EXPANSIONS (9100-9500 BELOW); THIS COMPILER
038800*    CARRIES NO TRIG OR EXPONENTIAL FUNCTION LIBRARY.  SEE I-0467.
038900 1   MATH-WORK-MANAGER.
039000*        9100-SQRT WORK FIELDS - ARG IS THE RADICAND, GUESS IS
039100*        REFINED EACH OF 8 NEWTON-RAPHSON ITERATIONS, RESULT HOLDS
039200*        THE CONVERGED ROOT.
039300     05  SQRT-ARG             PIC S9(5)V9(9).
039400     05  SQRT-RESULT          PIC S9(5)V9(9).
039500     05  SQRT-GUESS           PIC S9(5)V9(9).
039600     05  SQRT-ITER            PIC 9(2) COMP.
039700*        9200-SIN/9300-COS SHARED WORK FIELDS - ARG IS THE ANGLE
039800*        IN RADIANS, RESULT ACCUMULATES THE TAYLOR SERIES SUM,
039900*        TERM AND SIGN ARE THE RUNNING TERM AND ITS ALTERNATING
040000*        SIGN, N IS THE TERM COUNTER.
040100     05  TRIG-ARG             PIC S9(3)V9(9).
040200     05  TRIG-RESULT          PIC S9(3)V9(9).
040300     05  TRIG-TERM            PIC S9(3)V9(9).
040400     05  TRIG-SIGN            PIC S9(1).
040500     05  TRIG-N               PIC 9(2) COMP.
040600*        9400-ASIN WORK FIELDS - ARG IS THE VALUE TO INVERT, Y IS
040700*        THE ANGLE ESTIMATE REFINED EACH OF 10 ITERS (I-0602),
040800*        SIN-Y/COS-Y ARE SIN(Y) AND COS(Y) AT CURRENT ESTIMATE,
040900*        DELTA IS THE NEWTON-RAPHSON CORRECTION APPLIED TO Y.
041000     05  ASIN-ARG             PIC S9(1)V9(9).
041100     05  ASIN-Y               PIC S9(3)V9(9).
041200     05  ASIN-SIN-Y           PIC S9(3)V9(9).
041300     05  ASIN-COS-Y           PIC S9(3)V9(9).
041400     05  ASIN-DELTA           PIC S9(3)V9(9).
041500     05  ASIN-ITER            PIC 9(2) COMP.
041600*        9500-EXP WORK FIELDS - ARG IS THE EXPONENT, SMALL IS ARG
041700*        SCALED DOWN BY EXP-SCALE SO THE 8-TERM SERIES BELOW
041800*        CONVERGES CLEANLY, RESULT/TERM ACCUMULATE THAT SERIES,
041900*        SCALE AND K CONTROL THE SCALING-AND-SQUARING REDUCTION.
042000     05  EXP-ARG              PIC S9(5)V9(9).
042100     05  EXP-SMALL            PIC S9(5)V9(9).
042200     05  EXP-RESULT           PIC S9(5)V9(9).
042300     05  EXP-TERM             PIC S9(5)V9(9).
042400     05  EXP-SCALE            PIC 9(5) COMP VALUE 16384.
042500     05  EXP-K                PIC 9(2) COMP VALUE 14.
042600     05  EXP-I                PIC 9(2) COMP.
042700     05  FILLER                  PIC X(02).
042800*
042900 1   EDIT-MANAGER.
043000*        ZERO-BASED ORIGIN/DEST FOR THE CSV REPORT LINE, EDITED
043100*        WITH A DISPLAY DECIMAL POINT FOR THE DEMAND COLUMN -
043200*        USED ONLY BY 7100-WRITE-ONE-OD-LINE.
043300     05  EDIT-ORIGIN          PIC 9(4).
043400     05  EDIT-DEST            PIC 9(4).
043500     05  EDIT-DEMAND          PIC 9(4).9(12).
043600     05  FILLER                  PIC X(02).
043700*
043800******************************************************************
043900 PROCEDURE DIVISION.
044000*
044100*    PARAGRAPHS ARE NUMBERED BY BATCH STEP - 0XXX IS HOUSEKEEPING,
044200*    1XXX INITIALIZATION, 2XXX THROUGH 8XXX ARE THE SEVEN WORKING
044300*    STEPS OF THE RUN (LOAD STOPS, LOAD POPULATION, DISTANCE,
044400*    TOTAL, DEMAND, WRITE REPORT, WRITE HAND-OFF), 9XXX IS SHARED
044500*    MATH UTILITY AND TERMINATION.  EVERY STEP IS REACHED FROM
044600*    0000-MAIN-PROCEDURE IN STRICT NUMERIC ORDER.
044700*
044800*    SHOP CONVENTION - EVERY PARAGRAPH NAME HAS A MATCHING -EXIT
044900*    PARAGRAPH IMMEDIATELY AFTER IT, AND IS ALWAYS INVOKED AS
045000*    PERFORM XXXX-NAME THRU XXXX-EXIT.  THIS KEEPS A GO TO INSIDE
045100*    A PARAGRAPH (FOR AN AT END OR COMPUTED-EARLY-RETURN CASE)
045200*    FROM FALLING THROUGH INTO THE NEXT PARAGRAPH'S CODE.
045300*
045400 0000-MAIN-PROCEDURE.
045500*        NINE STEPS, STRICTLY SEQUENTIAL - RUN-DATE, HOUSEKEEPING,
045600*        LOAD STOPS, LOAD POPULATION SEED, DISTANCE PASS, TOTAL
045700*        PASS, DEMAND PASS, WRITE THE PLANNING REPORT, THEN HAND
045800*        THE TABLE OFF TO 2-EDGEFLOW.  NO STEP IS SKIPPED ON A
045900*        SHORT RUN - AN EMPTY STOPCRD PRODUCES EMPTY OUTPUT.
046000*        TWO OPERATOR DISPLAY LINES BRACKET THE RUN - ONE AT
046100*        START (RUN DATE ONLY, BEFORE ANYTHING IS KNOWN ABOUT THE
046200*        NETWORK) AND ONE AT FINISH (STOP COUNT AND GRAND TOTAL,
046300*        FOR A QUICK SANITY CHECK AGAINST THE OPERATOR'S RUN LOG).
046400     PERFORM 0100-GET-RUN-DATE THRU 0100-EXIT
046500     DISPLAY '1-ODMATRIX STARTING - RUN DATE ' RUN-DATE
046600     PERFORM 1000-INITIALIZE THRU 1000-EXIT
046700     PERFORM 2000-LOAD-STOPS THRU 2000-EXIT
046800     PERFORM 3000-LOAD-POPULATION THRU 3000-EXIT
046900     PERFORM 4000-DISTANCE-PASS THRU 4000-EXIT
047000     PERFORM 5000-TOTAL-TRIPS-PASS THRU 5000-EXIT
047100     PERFORM 6000-DEMAND-PASS THRU 6000-EXIT
047200     PERFORM 7000-WRITE-ODMATRIX-CSV THRU 7000-EXIT
047300     PERFORM 8000-WRITE-ODCARRY THRU 8000-EXIT
047400     DISPLAY '1-ODMATRIX COMPLETE - STOPS=' NUM-STOPS
047500             ' TOTAL-TRIPS=' TOTAL-TRIPS
047600     PERFORM 9900-TERMINATE THRU 9900-EXIT
047700     STOP RUN
047800     .
047900*
048000*----------------------------------------------------------------
048100*    STEP 0 - RUN-DATE WINDOWING (Y2K REVIEW, I-0560)
048200*----------------------------------------------------------------
048300 0100-GET-RUN-DATE.
048400*        RUN-DATE ITSELF IS DISPLAY-ONLY IN THIS PROGRAM - IT IS
048500*        NOT STAMPED ONTO ANY OUTPUT RECORD, ONLY ONTO THE TWO
048600*        OPERATOR DISPLAY LINES IN 0000-MAIN-PROCEDURE.
048700     ACCEPT RUN-DATE-YYMMDD FROM DATE
048800*        WINDOW THE 2-DIGIT YEAR RETURNED BY ACCEPT ... FROM DATE
048900*        INTO A 4-DIGIT CENTURY - SEE THE Y2K REVIEW NOTE ABOVE.
049000     IF RUN-YY < 50
049100         COMPUTE RUN-CCYY = 2000 + RUN-YY
049200     ELSE
049300         COMPUTE RUN-CCYY = 1900 + RUN-YY
049400     END-IF
049500     MOVE RUN-MM-DD(1:2) TO RUN-MM
049600     MOVE RUN-MM-DD(3:2) TO RUN-DD
049700     .
049800 0100-EXIT.
049900     EXIT.
050000*
050100*----------------------------------------------------------------
050200*    STEP 0 - HOUSEKEEPING.  PERFORMED ONCE, AFTER THE RUN-DATE
050300*    STEP AND BEFORE ANY FILE OTHER THAN STOPCRD IS TOUCHED.
050400*----------------------------------------------------------------
050500 1000-INITIALIZE.
050600*        ZERO THE RUNNING TOTALS AND OPEN THE ONE FILE THAT IS
050700*        MANDATORY FOR THIS RUN - POPDATA AND THE OUTPUT FILES ARE
050800*        OPENED LATER, CLOSER TO WHERE THEY ARE ACTUALLY USED.
050900     MOVE ZERO TO NUM-STOPS
051000     MOVE ZERO TO TOTAL-TRIPS
051100     OPEN INPUT STOPCRD
051200*        UNLIKE POPDATA BELOW, A MISSING OR UNREADABLE STOPCRD IS
051300*        FATAL - THERE IS NO DEFAULT STOP LIST TO FALL BACK ON.
051400     IF NOT STOPCRD-OK
051500         DISPLAY 'STOPCRD OPEN FAILED - STATUS ' STOPCRD-STATUS
051600         PERFORM 9900-TERMINATE THRU 9900-EXIT
051700         STOP RUN
051800     END-IF
051900     .
052000 1000-EXIT.
052100     EXIT.
052200*
052300*----------------------------------------------------------------
052400*    STEP 1 - READ THE STOP COORDINATES INTO THE STOP TABLE.
052500*    EVERY LATER STEP IN THIS PROGRAM IS DRIVEN OFF NUM-STOPS AND
052600*    STOP-TABLE AS LOADED HERE - NEITHER IS TOUCHED AGAIN AFTER
052700*    THIS STEP COMPLETES.
052800*----------------------------------------------------------------
052900 2000-LOAD-STOPS.
053000*        READS STOPCRD TO END OF FILE, LOADING STOP-TABLE IN FEED
053100*        ORDER.  A SHORT OR EMPTY FILE IS NOT AN ERROR - NUM-STOPS
053200*        SIMPLY COMES OUT SMALL OR ZERO.
053300     PERFORM 2100-READ-ONE-STOP THRU 2100-EXIT
053400         UNTIL STOPS-AT-EOF
053500     CLOSE STOPCRD
053600     .
053700 2000-EXIT.
053800     EXIT.
053900*
054000 2100-READ-ONE-STOP.
054100*        GO TO 2100-EXIT ON END OF FILE RATHER THAN NESTING THE
054200*        REST OF THE PARAGRAPH INSIDE THE READ - THIS IS THE SAME
054300*        AT-END IDIOM USED THROUGHOUT THIS PROGRAM'S READ LOOPS.
054400     READ STOPCRD
054500         AT END
054600             SET STOPS-AT-EOF TO TRUE
054700             GO TO 2100-EXIT
054800     END-READ
054900     ADD 1 TO NUM-STOPS
055000*        THE FEED'S OWN STOP-INDEX TOKEN IS NOT USED FOR
055100*        SUBSCRIPTING - THE LINE'S OWN SEQUENCE DRIVES THE TABLE
055200*        SUBSCRIPT, AS THE FEED IS KNOWN TO BE 0-BASED AND IN
055300*        ORDER.  SEE I-0142.
055400     MOVE NUM-STOPS TO ROW-SUB
055500     UNSTRING F-STOPCRD-TEXT DELIMITED BY ','
055600         INTO DUMMY-TOKEN PARSE-TOKEN LON-TOKEN
055700     END-UNSTRING
055800     PERFORM 2130-CONVERT-SIGNED-TOKEN THRU 2130-EXIT
055900     MOVE PARSE-RESULT TO S-LAT (ROW-SUB)
056000     MOVE LON-TOKEN TO PARSE-TOKEN
056100     PERFORM 2130-CONVERT-SIGNED-TOKEN THRU 2130-EXIT
056200     MOVE PARSE-RESULT TO S-LON (ROW-SUB)
056300     .
056400 2100-EXIT.
056500     EXIT.
056600*
056700 2130-CONVERT-SIGNED-TOKEN.
056800*        SIGN IS THE FIRST CHARACTER WHEN IT IS A HYPHEN; THE
056900*        FRACTION IS TAKEN AS 6 DIGITS, SINCE THE STOP-COORDINATE
057000*        FEED ALWAYS PADS LAT/LON TO 6 DECIMAL PLACES.  CALLED
057100*        TWICE PER STOP FROM 2100-READ-ONE-STOP, ONCE FOR
057200*        LATITUDE AND ONCE FOR LONGITUDE, ALWAYS THROUGH
057300*        PARSE-TOKEN AND PARSE-RESULT.
057400     MOVE 1 TO PARSE-SIGN
057500     MOVE PARSE-TOKEN TO PARSE-TOKEN-ABS
057600*        STRIP THE SIGN CHARACTER, IF ANY, BEFORE UNSTRINGING THE
057700*        REMAINDER - UNSTRING HAS NO SIGN-AWARE DELIMITER.
057800     IF PARSE-TOKEN(1:1) = '-'
057900         MOVE -1 TO PARSE-SIGN
058000         MOVE PARSE-TOKEN(2:11) TO PARSE-TOKEN-ABS
058100     END-IF
058200     MOVE ZERO TO PARSE-WHOLE PARSE-FRAC
058300     UNSTRING PARSE-TOKEN-ABS DELIMITED BY '.'
058400         INTO PARSE-WHOLE PARSE-FRAC
058500     END-UNSTRING
058600*        REASSEMBLE AS A SIGNED DECIMAL - PARSE-FRAC IS ALWAYS A
058700*        6-DIGIT NUMERATOR OVER 1,000,000 REGARDLESS OF HOW MANY
058800*        SIGNIFICANT DIGITS THE FEED ACTUALLY WROTE.
058900     COMPUTE PARSE-RESULT =
059000         PARSE-SIGN * (PARSE-WHOLE +
059100             (PARSE-FRAC / 1000000))
059200     .
059300 2130-EXIT.
059400     EXIT.
059500*
059600*----------------------------------------------------------------
059700*    STEP 2 - LOAD THE POPULATION SEED.  THE FEED IS OPTIONAL -
059800*    WHEN POPDATA IS NOT PRESENT THE DEFAULT SEED OF 1.0 TRIP
059900*    PER OFF-DIAGONAL PAIR IS USED, PER I-0649.
060000*----------------------------------------------------------------
060100 3000-LOAD-POPULATION.
060200*        DEFAULT FIRST, THEN OVERLAY FROM THE FEED IF IT IS BOTH
060300*        PRESENT AND NOT OVERRIDDEN BY THE OPERATOR SWITCH - THIS
060400*        ORDER MEANS A POPDATA PAIR ALWAYS WINS OVER THE DEFAULT.
060500     PERFORM 3010-DEFAULT-ALL-CELLS THRU 3010-EXIT
060600     OPEN INPUT POPDATA
060700*        STATUS 35 (FILE NOT FOUND) AND THE UPSI-0 OVERRIDE ARE
060800*        BOTH TREATED AS "USE THE DEFAULT SEED", NOT AS ERRORS.
060900     IF POPDATA-NOT-FOUND OR POP-SEED-FORCED
061000         DISPLAY 'POPDATA NOT USED - DEFAULT SEED IN EFFECT'
061100         GO TO 3000-EXIT
061200     END-IF
061300*        ANY OTHER NON-ZERO STATUS (FOR EXAMPLE A DATASET HELD BY
061400*        ANOTHER JOB) IS LOGGED BUT STILL NOT FATAL - THE RUN
061500*        CONTINUES WITH WHATEVER DEFAULT SEED IS ALREADY IN PLACE.
061600     IF NOT POPDATA-OK
061700         DISPLAY 'POPDATA OPEN FAILED - STATUS '
061800                 POPDATA-STATUS
061900         GO TO 3000-EXIT
062000     END-IF
062100     PERFORM 3100-READ-ONE-POP-REC THRU 3100-EXIT
062200         UNTIL POPDATA-AT-EOF
062300     CLOSE POPDATA
062400     .
062500 3000-EXIT.
062600     EXIT.
062700*
062800 3010-DEFAULT-ALL-CELLS.
062900*        SEED EVERY OFF-DIAGONAL CELL TO 1.00 TRIP; THE DIAGONAL
063000*        IS LEFT AT ITS INITIALIZED ZERO (SEE I-0142).  THIS PASS
063100*        RUNS BEFORE POPDATA IS EVEN OPENED, SO ANY PAIR POPDATA
063200*        DOES NOT COVER SIMPLY KEEPS ITS 1.00 DEFAULT.
063300     PERFORM 3011-DEFAULT-ONE-ROW THRU 3011-EXIT
063400         VARYING ROW-SUB FROM 1 BY 1
063500         UNTIL ROW-SUB > NUM-STOPS
063600     .
063700 3010-EXIT.
063800     EXIT.
063900*
064000 3011-DEFAULT-ONE-ROW.
064100*        INNER LOOP OVER EVERY COLUMN OF THE CURRENT ROW.
064200     PERFORM 3012-DEFAULT-ONE-CELL THRU 3012-EXIT
064300         VARYING COL-SUB FROM 1 BY 1
064400         UNTIL COL-SUB > NUM-STOPS
064500     .
064600 3011-EXIT.
064700     EXIT.
064800*
064900 3012-DEFAULT-ONE-CELL.
065000     IF ROW-SUB NOT = COL-SUB
065100         MOVE 1.00 TO M-POPULATION (ROW-SUB COL-SUB)
065200     END-IF
065300     .
065400 3012-EXIT.
065500     EXIT.
065600*
065700 3100-READ-ONE-POP-REC.
065800*        ANY PAIR NAMING A STOP INDEX AT OR BEYOND NUM-STOPS IS
065900*        SILENTLY DROPPED - THE FEED IS NOT ASSUMED TO BE TRIMMED
066000*        TO THE CURRENT NETWORK.
066100     READ POPDATA
066200         AT END
066300             SET POPDATA-AT-EOF TO TRUE
066400             GO TO 3100-EXIT
066500     END-READ
066600     PERFORM 3110-UNSTRING-POP-LINE THRU 3110-EXIT
066700     IF POP-ORIGIN < NUM-STOPS AND
066800        POP-DEST   < NUM-STOPS
066900         COMPUTE ROW-SUB = POP-ORIGIN + 1
067000         COMPUTE COL-SUB = POP-DEST + 1
067100         MOVE POP-VALUE TO M-POPULATION
067200                              (ROW-SUB COL-SUB)
067300     END-IF
067400     .
067500 3100-EXIT.
067600     EXIT.
067700*
067800 3110-UNSTRING-POP-LINE.
067900*        ORIGIN-INDEX,DEST-INDEX,POPULATION-TRIPS - THE TRIPS
068000*        COLUMN IS UNSIGNED, SO IT UNSTRINGS DIRECTLY INTO A
068100*        NUMERIC-EDITED WORK FIELD WITHOUT THE SIGN HANDLING
068200*        NEEDED FOR COORDINATES.
068300     UNSTRING F-POPDATA-TEXT DELIMITED BY ','
068400         INTO POP-ORIGIN POP-DEST PARSE-POP-TOKEN
068500     END-UNSTRING
068600*        TRIPS CAN BE FRACTIONAL ON THE CENSUS EXTRACT (E.G. AN
068700*        AVERAGED DAILY COUNT) - SPLIT ON THE DECIMAL POINT AND
068800*        REASSEMBLE AS A 2-DECIMAL WORK VALUE, SAME AS THE
068900*        COORDINATE PARSING IN 2130 BUT WITHOUT A SIGN TO HANDLE.
069000     MOVE ZERO TO PARSE-POP-WHOLE PARSE-POP-FRAC
069100     UNSTRING PARSE-POP-TOKEN DELIMITED BY '.'
069200         INTO PARSE-POP-WHOLE PARSE-POP-FRAC
069300     END-UNSTRING
069400     COMPUTE POP-VALUE =
069500         PARSE-POP-WHOLE + (PARSE-POP-FRAC / 100)
069600     .
069700 3110-EXIT.
069800     EXIT.
069900*
070000*----------------------------------------------------------------
070100*    STEP 3 - HAVERSINE DISTANCE PASS OVER EVERY ORDERED STOP
070200*    PAIR.  DIAGONAL CELLS ARE LEFT AT ZERO.  THIS IS THE MOST
070300*    EXPENSIVE STEP IN THE RUN - N-SQUARED CELLS, EACH CALLING
070400*    THE HAND-BUILT SIN/SQRT/ASIN PARAGRAPHS - BUT THE COUNTY-WIDE
070500*    NETWORK (120 STOPS, I-0301) STILL RUNS IN UNDER A MINUTE ON
070600*    THE PRODUCTION CLASS.
070700*----------------------------------------------------------------
070800 4000-DISTANCE-PASS.
070900*        OUTER LOOP OVER EVERY ROW (ORIGIN STOP) - THE INNER
071000*        ROW/COLUMN NESTING IS CARRIED DOWN THROUGH 4010 AND 4011.
071100     PERFORM 4010-DISTANCE-ONE-ROW THRU 4010-EXIT
071200         VARYING ROW-SUB FROM 1 BY 1
071300         UNTIL ROW-SUB > NUM-STOPS
071400     .
071500 4000-EXIT.
071600     EXIT.
071700*
071800 4010-DISTANCE-ONE-ROW.
071900*        COS(LAT) AND LAT-IN-RADIANS ARE CACHED PER STOP SO THE
072000*        N-BY-N PASS BELOW DOES NOT RECOMPUTE THE SAME TRIG FOR
072100*        EVERY ROW - SEE I-0428 ON SERIES WIDTH/COST.
072200     COMPUTE TRIG-ARG =
072300         S-LAT (ROW-SUB) * DEG-TO-RAD
072400     MOVE TRIG-ARG TO S-LAT-RAD (ROW-SUB)
072500     PERFORM 9300-COS THRU 9300-EXIT
072600     MOVE TRIG-RESULT TO S-COS-LAT (ROW-SUB)
072700     PERFORM 4011-DISTANCE-ONE-COL THRU 4011-EXIT
072800         VARYING COL-SUB FROM 1 BY 1
072900         UNTIL COL-SUB > NUM-STOPS
073000     .
073100 4010-EXIT.
073200     EXIT.
073300*
073400 4011-DISTANCE-ONE-COL.
073500*        DIAGONAL CELLS (ROW = COL) ARE SKIPPED - A STOP'S
073600*        DISTANCE TO ITSELF STAYS AT ITS INITIALIZED ZERO.
073700     IF ROW-SUB NOT = COL-SUB
073800         PERFORM 4100-CALC-ONE-DISTANCE THRU 4100-EXIT
073900     END-IF
074000     .
074100 4011-EXIT.
074200     EXIT.
074300*
074400 4100-CALC-ONE-DISTANCE.
074500*        HAVERSINE GREAT-CIRCLE DISTANCE, R = 6371 KM (I-0151
074600*        CORRECTED THE SIGN HANDLING ON DELTA-LON BELOW).  THE
074700*        FORMULA IS WORKED IN FIVE STAGES, EACH COMMENTED BELOW,
074800*        SINCE NO SINGLE COMPUTE STATEMENT CAN CARRY THE WHOLE
074900*        EXPRESSION WITH ONLY HAND-BUILT TRIG PARAGRAPHS ON HAND.
075000*
075100*        STAGE 1 - SIN-SQUARED OF HALF THE LATITUDE DELTA.
075200     COMPUTE TRIG-ARG =
075300         (S-LAT (COL-SUB) - S-LAT (ROW-SUB))
075400             * DEG-TO-RAD / 2
075500     PERFORM 9200-SIN THRU 9200-EXIT
075600     COMPUTE HAV-A = TRIG-RESULT * TRIG-RESULT
075700*        STAGE 2 - SIN-SQUARED OF HALF THE LONGITUDE DELTA,
075800*        WITH THE COS(LAT) OF BOTH ENDS, ADDED INTO HAV-A TO GIVE
075900*        THE FULL HAVERSINE "A" TERM.
076000     COMPUTE TRIG-ARG =
076100         (S-LON (COL-SUB) - S-LON (ROW-SUB))
076200             * DEG-TO-RAD / 2
076300     PERFORM 9200-SIN THRU 9200-EXIT
076400     COMPUTE HAV-A = HAV-A +
076500         (S-COS-LAT (ROW-SUB) *
076600          S-COS-LAT (COL-SUB) *
076700          TRIG-RESULT * TRIG-RESULT)
076800*        STAGE 3 - SQRT(A), FED TO THE HAND-BUILT ARCSINE BELOW
076900*        RATHER THAN THE MORE USUAL ATAN2 FORM, SINCE THIS PROGRAM
077000*        CARRIES NO ARCTANGENT PARAGRAPH.
077100     MOVE HAV-A TO SQRT-ARG
077200     PERFORM 9100-SQRT THRU 9100-EXIT
077300*        STAGE 4 - C = 2 * ASIN(SQRT(A)), THE ANGULAR DISTANCE IN
077400*        RADIANS BETWEEN THE TWO STOPS.
077500     MOVE SQRT-RESULT TO ASIN-ARG
077600     PERFORM 9400-ASIN THRU 9400-EXIT
077700*        STAGE 5 - DISTANCE = R * C.
077800     COMPUTE M-DISTANCE (ROW-SUB COL-SUB) =
077900         EARTH-RADIUS-KM * 2 * TRIG-RESULT
078000     .
078100 4100-EXIT.
078200     EXIT.
078300*
078400*----------------------------------------------------------------
078500*    STEP 4 - TOTAL-TRIPS PASS, OFF-DIAGONAL ONLY.
078600*----------------------------------------------------------------
078700 5000-TOTAL-TRIPS-PASS.
078800*        SUMS M-POPULATION OVER EVERY OFF-DIAGONAL CELL INTO
078900*        TOTAL-TRIPS, BEFORE ANY DEMAND CAN BE PRICED IN STEP 5.
079000     PERFORM 5010-TOTAL-ONE-ROW THRU 5010-EXIT
079100         VARYING ROW-SUB FROM 1 BY 1
079200         UNTIL ROW-SUB > NUM-STOPS
079300     .
079400 5000-EXIT.
079500     EXIT.
079600*
079700 5010-TOTAL-ONE-ROW.
079800*        INNER LOOP OVER EVERY COLUMN OF THE CURRENT ROW.
079900     PERFORM 5100-TOTAL-ONE-CELL THRU 5100-EXIT
080000         VARYING COL-SUB FROM 1 BY 1
080100         UNTIL COL-SUB > NUM-STOPS
080200     .
080300 5010-EXIT.
080400     EXIT.
080500*
080600 5100-TOTAL-ONE-CELL.
080700*        THE DIAGONAL CARRIES NO POPULATION SEED AND IS EXCLUDED
080800*        FROM THE GRAND TOTAL, PER 3010-DEFAULT-ALL-CELLS.
080900     IF ROW-SUB NOT = COL-SUB
081000         ADD M-POPULATION (ROW-SUB COL-SUB)
081100             TO TOTAL-TRIPS
081200     END-IF
081300     .
081400 5100-EXIT.
081500     EXIT.
081600*
081700*----------------------------------------------------------------
081800*    STEP 5 - DEMAND PASS, OFF-DIAGONAL ONLY.
081900*----------------------------------------------------------------
082000 6000-DEMAND-PASS.
082100*        REQUIRES TOTAL-TRIPS AND EVERY M-DISTANCE CELL TO ALREADY
082200*        BE SET - THIS STEP MUST NOT BE MOVED AHEAD OF STEPS 3/4.
082300     PERFORM 6010-DEMAND-ONE-ROW THRU 6010-EXIT
082400         VARYING ROW-SUB FROM 1 BY 1
082500         UNTIL ROW-SUB > NUM-STOPS
082600     .
082700 6000-EXIT.
082800     EXIT.
082900*
083000 6010-DEMAND-ONE-ROW.
083100*        INNER LOOP OVER EVERY COLUMN OF THE CURRENT ROW.
083200     PERFORM 6011-DEMAND-ONE-COL THRU 6011-EXIT
083300         VARYING COL-SUB FROM 1 BY 1
083400         UNTIL COL-SUB > NUM-STOPS
083500     .
083600 6010-EXIT.
083700     EXIT.
083800*
083900 6011-DEMAND-ONE-COL.
084000*        DIAGONAL CELLS STAY AT ZERO DEMAND, LIKE DISTANCE ABOVE.
084100     IF ROW-SUB NOT = COL-SUB
084200         PERFORM 6100-CALC-ONE-DEMAND THRU 6100-EXIT
084300     END-IF
084400     .
084500 6011-EXIT.
084600     EXIT.
084700*
084800 6100-CALC-ONE-DEMAND.
084900*        ATTRACTION(I,J) = EXP(-0.15 * DISTANCE(I,J));
085000*        DEMAND(I,J) = POPULATION(I,J) * ATTRACTION(I,J) /
085100*        TOTAL-TRIPS.  A ZERO TOTAL-TRIPS IS GUARDED AGAINST -
085200*        SEE I-0488 - THOUGH IT CANNOT OCCUR WITH THE DEFAULT
085300*        SEED FOR N GREATER THAN 1.
085400*        THE ATTRACTION FACTOR IS ALWAYS NEGATIVE OR ZERO GOING
085500*        INTO 9500-EXP SINCE DISTANCE IS NEVER NEGATIVE - EXP-ARG
085600*        IS ROUNDED BEFORE THE CALL SINCE THE SERIES IN 9500-EXP
085700*        IS SENSITIVE TO THE LAST DIGIT OF ITS ARGUMENT.
085800     COMPUTE EXP-ARG ROUNDED =
085900         ZERO - (DECAY-PARM *
086000             M-DISTANCE (ROW-SUB COL-SUB))
086100     PERFORM 9500-EXP THRU 9500-EXIT
086200     MOVE EXP-RESULT TO ATTRACTION
086300*        GUARD AGAINST DIVIDE BY ZERO WHEN THE NETWORK HAS NO
086400*        OFF-DIAGONAL POPULATION AT ALL (A SINGLE-STOP NETWORK,
086500*        OR A POPDATA FEED THAT ZEROES EVERY PAIR) - SEE I-0488.
086600     IF TOTAL-TRIPS = ZERO
086700         MOVE ZERO TO M-DEMAND (ROW-SUB COL-SUB)
086800     ELSE
086900         COMPUTE M-DEMAND (ROW-SUB COL-SUB) =
087000             (M-POPULATION (ROW-SUB COL-SUB) *
087100              ATTRACTION) / TOTAL-TRIPS
087200     END-IF
087300     .
087400 6100-EXIT.
087500     EXIT.
087600*
087700*----------------------------------------------------------------
087800*    STEP 6 - WRITE ODMATRIX.CSV, FULL N BY N GRID INCLUDING
087900*    THE DIAGONAL (THE WRITE LOOP CARRIES NO I-NOT-J GUARD -
088000*    SEE I-0410).  THIS IS THE ONLY FILE IN THIS PROGRAM THAT THE
088100*    PLANNING OFFICE OPENS DIRECTLY - ODCARRY BELOW IS INTERNAL.
088200*----------------------------------------------------------------
088300 7000-WRITE-ODMATRIX-CSV.
088400*        PLANNING OFFICE DELIVERABLE - ONE HEADER LINE, THEN ONE
088500*        DETAIL LINE PER ORDERED STOP PAIR INCLUDING THE DIAGONAL.
088600     OPEN OUTPUT ODMATRIX-OUT
088700     MOVE 'origin_id,destination_id,demand' TO C-ODMTRX-TEXT
088800     WRITE C-ODMTRX-REC
088900     PERFORM 7010-WRITE-ONE-OD-ROW THRU 7010-EXIT
089000         VARYING ROW-SUB FROM 1 BY 1
089100         UNTIL ROW-SUB > NUM-STOPS
089200     CLOSE ODMATRIX-OUT
089300     .
089400 7000-EXIT.
089500     EXIT.
089600*
089700 7010-WRITE-ONE-OD-ROW.
089800*        INNER LOOP OVER EVERY COLUMN OF THE CURRENT ROW - UNLIKE
089900*        THE DISTANCE/TOTAL/DEMAND PASSES ABOVE, THIS ONE DOES
090000*        NOT SKIP THE DIAGONAL (SEE I-0410).
090100     PERFORM 7100-WRITE-ONE-OD-LINE THRU 7100-EXIT
090200         VARYING COL-SUB FROM 1 BY 1
090300         UNTIL COL-SUB > NUM-STOPS
090400     .
090500 7010-EXIT.
090600     EXIT.
090700*
090800 7100-WRITE-ONE-OD-LINE.
090900*        SUBSCRIPTS ARE 1-BASED IN THIS PROGRAM BUT THE REPORT
091000*        AND THE HAND-OFF FILE BOTH USE 0-BASED STOP NUMBERING,
091100*        SO 1 IS SUBTRACTED HERE ON THE WAY OUT.
091200     COMPUTE EDIT-ORIGIN = ROW-SUB - 1
091300     COMPUTE EDIT-DEST = COL-SUB - 1
091400     MOVE M-DEMAND (ROW-SUB COL-SUB) TO EDIT-DEMAND
091500     STRING EDIT-ORIGIN DELIMITED BY SIZE
091600            ',' DELIMITED BY SIZE
091700            EDIT-DEST DELIMITED BY SIZE
091800            ',' DELIMITED BY SIZE
091900            EDIT-DEMAND DELIMITED BY SIZE
092000         INTO C-ODMTRX-TEXT
092100     END-STRING
092200     WRITE C-ODMTRX-REC
092300     .
092400 7100-EXIT.
092500     EXIT.
092600*
092700*----------------------------------------------------------------
092800*    STEP 7 - HAND OFF TOTAL-TRIPS AND THE FULL O-D TABLE TO
092900*    2-EDGEFLOW VIA THE ODCARRY FILE (HOUSE IDIOM - SEE
093000*    2-COMMUNES/3-REGIONS HAND-OFF IN THE PIPELINE CHAIN).
093100*----------------------------------------------------------------
093200 8000-WRITE-ODCARRY.
093300*        INTERNAL HAND-OFF FILE, NOT A PLANNING DELIVERABLE - SEE
093400*        THE ODCARRY FD COMMENT ABOVE FOR THE RECORD LAYOUT.
093500     OPEN OUTPUT ODCARRY
093600*        HEADER RECORD FIRST, ALWAYS - 2-EDGEFLOW'S OWN READ LOGIC
093700*        ASSUMES RECORD ONE IS THE HEADER, ALL OTHERS DETAIL.
093800     SET CARRY-IS-HEADER TO TRUE
093900     MOVE NUM-STOPS TO C-CARRY-NUM-STOPS
094000     MOVE TOTAL-TRIPS TO C-CARRY-TOTAL-TRIPS
094100     WRITE C-CARRY-REC
094200     PERFORM 8100-WRITE-ONE-CARRY-ROW THRU 8100-EXIT
094300         VARYING ROW-SUB FROM 1 BY 1
094400         UNTIL ROW-SUB > NUM-STOPS
094500     CLOSE ODCARRY
094600     .
094700 8000-EXIT.
094800     EXIT.
094900*
095000 8100-WRITE-ONE-CARRY-ROW.
095100*        INNER LOOP OVER EVERY COLUMN OF THE CURRENT ROW - LIKE
095200*        THE ODMATRIX.CSV WRITE, THE DIAGONAL IS INCLUDED SO
095300*        2-EDGEFLOW RECEIVES THE FULL N BY N TABLE.
095400     PERFORM 8200-WRITE-ONE-CARRY-CELL THRU 8200-EXIT
095500         VARYING COL-SUB FROM 1 BY 1
095600         UNTIL COL-SUB > NUM-STOPS
095700     .
095800 8100-EXIT.
095900     EXIT.
096000*
096100 8200-WRITE-ONE-CARRY-CELL.
096200*        ONE DETAIL RECORD PER CELL, DIAGONAL INCLUDED, SO
096300*        2-EDGEFLOW CAN REBUILD THE FULL MATRIX ON ITS OWN SIDE.
096400     SET CARRY-IS-DETAIL TO TRUE
096500     COMPUTE C-CARRY-ORIGIN = ROW-SUB - 1
096600     COMPUTE C-CARRY-DEST = COL-SUB - 1
096700     MOVE M-DEMAND (ROW-SUB COL-SUB) TO C-CARRY-DEMAND
096800     WRITE C-CARRY-REC
096900     IF POP-SEED-FORCED
097000         PERFORM 8210-DISPLAY-CARRY-REC THRU 8210-EXIT
097100     END-IF
097200     .
097300 8200-EXIT.
097400     EXIT.
097500*
097600 8210-DISPLAY-CARRY-REC.
097700*        UPSI-0 ON GIVES THE PLANNING OFFICE A ROW-BY-ROW TRACE
097800*        FOR WHAT-IF SEED RUNS - SEE I-0367.  THE TRACE IS MEANT
097900*        TO BE READ AGAINST A PRINTED COPY OF STOPCRD, NOT PARSED
098000*        BY ANY DOWNSTREAM JOB, SO THE WHOLE-RECORD TEXT VIEW
098100*        (C-CARRY-REC-ALT) IS USED RATHER THAN EDITING OUT
098200*        INDIVIDUAL FIELDS.
098300     DISPLAY 'CARRY: ' C-CARRY-REC-ALT
098400     .
098500 8210-EXIT.
098600     EXIT.
098700*
098800*----------------------------------------------------------------
098900*    MATH UTILITY PARAGRAPHS - THIS COMPILER CARRIES NO
099000*    INTRINSIC FUNCTION LIBRARY, SO SQUARE ROOT, SINE, COSINE,
099100*    ARCSINE AND THE EXPONENTIAL ARE BUILT FROM SERIES
099200*    EXPANSIONS.  SEE I-0467.  EVERY PARAGRAPH BELOW IS CALLED
099300*    ONLY FROM 4100-CALC-ONE-DISTANCE AND 6100-CALC-ONE-DEMAND -
099400*    NONE OF THEM TOUCHES A FILE OR A TABLE, ONLY THE WORK FIELDS
099500*    IN MATH-WORK-MANAGER, SO THEY ARE SAFE TO PERFORM FROM
099600*    WITHIN ANOTHER MATH PARAGRAPH (9400-ASIN CALLS BOTH 9200-SIN
099700*    AND 9300-COS, FOR EXAMPLE) WITHOUT CLOBBERING A CALLER'S
099800*    SUBSCRIPT OR LOOP STATE.
099900*----------------------------------------------------------------
100000 9100-SQRT.
100100*        NEWTON-RAPHSON, 8 ITERATIONS - MORE THAN ENOUGH FOR
100200*        9-DIGIT WORKING PRECISION ON ARGUMENTS IN 0 TO 2.
100300     IF SQRT-ARG = ZERO
100400         MOVE ZERO TO SQRT-RESULT
100500         GO TO 9100-EXIT
100600     END-IF
100700     MOVE SQRT-ARG TO SQRT-GUESS
100800     PERFORM 9110-SQRT-ONE-STEP THRU 9110-EXIT
100900         VARYING SQRT-ITER FROM 1 BY 1
101000         UNTIL SQRT-ITER > 8
101100     MOVE SQRT-GUESS TO SQRT-RESULT
101200     .
101300 9100-EXIT.
101400     EXIT.
101500*
101600 9110-SQRT-ONE-STEP.
101700*        ONE NEWTON-RAPHSON STEP: GUESS=(GUESS+ARG/GUESS)/2.
101800     COMPUTE SQRT-GUESS ROUNDED =
101900         (SQRT-GUESS + (SQRT-ARG / SQRT-GUESS)) / 2
102000     .
102100 9110-EXIT.
102200     EXIT.
102300*
102400 9200-SIN.
102500*        TAYLOR SERIES, 5 TERMS (X - X3/3! + X5/5! - X7/7! +
102600*        X9/9!) - WIDENED FROM 3 TERMS PER I-0428.
102700     MOVE TRIG-ARG TO TRIG-RESULT
102800     MOVE TRIG-ARG TO TRIG-TERM
102900     MOVE -1 TO TRIG-SIGN
103000     PERFORM 9210-SIN-ONE-TERM THRU 9210-EXIT
103100         VARYING TRIG-N FROM 2 BY 1
103200         UNTIL TRIG-N > 5
103300     .
103400 9200-EXIT.
103500     EXIT.
103600*
103700 9210-SIN-ONE-TERM.
103800*        ONE TAYLOR TERM: BUILD X**(2N-1)/(2N-1)! FROM THE PRIOR
103900*        TERM, THEN ADD IT IN WITH ALTERNATING SIGN.
104000     COMPUTE TRIG-TERM ROUNDED =
104100         TRIG-TERM * TRIG-ARG * TRIG-ARG /
104200             ((2 * TRIG-N - 2) * (2 * TRIG-N - 1))
104300     COMPUTE TRIG-RESULT ROUNDED =
104400         TRIG-RESULT + (TRIG-SIGN * TRIG-TERM)
104500     COMPUTE TRIG-SIGN = TRIG-SIGN * -1
104600     .
104700 9210-EXIT.
104800     EXIT.
104900*
105000 9300-COS.
105100*        TAYLOR SERIES, 5 TERMS (1 - X2/2! + X4/4! - X6/6! +
105200*        X8/8!) - WIDENED FROM 3 TERMS PER I-0428.
105300     MOVE 1 TO TRIG-RESULT
105400     MOVE 1 TO TRIG-TERM
105500     MOVE -1 TO TRIG-SIGN
105600     PERFORM 9310-COS-ONE-TERM THRU 9310-EXIT
105700         VARYING TRIG-N FROM 1 BY 1
105800         UNTIL TRIG-N > 4
105900     .
106000 9300-EXIT.
106100     EXIT.
106200*
106300 9310-COS-ONE-TERM.
106400*        ONE TAYLOR TERM: BUILD X**(2N)/(2N)! FROM THE PRIOR TERM,
106500*        THEN ADD IT IN WITH ALTERNATING SIGN.
106600     COMPUTE TRIG-TERM ROUNDED =
106700         TRIG-TERM * TRIG-ARG * TRIG-ARG /
106800             ((2 * TRIG-N - 1) * (2 * TRIG-N))
106900     COMPUTE TRIG-RESULT ROUNDED =
107000         TRIG-RESULT + (TRIG-SIGN * TRIG-TERM)
107100     COMPUTE TRIG-SIGN = TRIG-SIGN * -1
107200     .
107300 9310-EXIT.
107400     EXIT.
107500*
107600 9400-ASIN.
107700*        NEWTON-RAPHSON ON F(Y) = SIN(Y) - ARG, REUSING THE
107800*        SIN/COS PARAGRAPHS ABOVE - NO ARCSINE SERIES IS STABLE
107900*        OVER THE FULL RANGE NEEDED FOR ANTIPODAL STOP PAIRS.
108000*        CONVERGENCE WIDENED TO 10 ITERATIONS PER I-0602.
108100     MOVE ASIN-ARG TO ASIN-Y
108200     PERFORM 9410-ASIN-ONE-STEP THRU 9410-EXIT
108300         VARYING ASIN-ITER FROM 1 BY 1
108400         UNTIL ASIN-ITER > 10
108500     MOVE ASIN-Y TO TRIG-RESULT
108600     .
108700 9400-EXIT.
108800     EXIT.
108900*
109000 9410-ASIN-ONE-STEP.
109100*        ONE NEWTON-RAPHSON REFINEMENT ON F(Y) = SIN(Y) - ARG:
109200*        Y = Y - (SIN(Y) - ARG) / COS(Y).
109300     MOVE ASIN-Y TO TRIG-ARG
109400     PERFORM 9200-SIN THRU 9200-EXIT
109500     MOVE TRIG-RESULT TO ASIN-SIN-Y
109600     MOVE ASIN-Y TO TRIG-ARG
109700     PERFORM 9300-COS THRU 9300-EXIT
109800     MOVE TRIG-RESULT TO ASIN-COS-Y
109900     COMPUTE ASIN-DELTA ROUNDED =
110000         (ASIN-SIN-Y - ASIN-ARG) / ASIN-COS-Y
110100     COMPUTE ASIN-Y ROUNDED = ASIN-Y - ASIN-DELTA
110200     .
110300 9410-EXIT.
110400     EXIT.
110500*
110600 9500-EXP.
110700*        SCALING-AND-SQUARING: REDUCE THE ARGUMENT BY A POWER
110800*        OF 2 SMALL ENOUGH FOR A SHORT TAYLOR SERIES TO CONVERGE
110900*        CLEANLY, THEN SQUARE THE RESULT BACK UP.  E**X IS NEVER
111000*        EVALUATED DIRECTLY BY SERIES SINCE THE DISTANCE-DECAY
111100*        ARGUMENT CAN RUN TO SEVERAL HUNDRED KM AND A DIRECT
111200*        WOULD NEED FAR TOO MANY TERMS TO CONVERGE AT THAT SCALE.
111300*        E**X = (E**(X/2**K))**(2**K), SO DIVIDING X BY 2**14
111400*        (EXP-SCALE) BRINGS EVEN A LARGE NEGATIVE ARGUMENT WELL
111500*        INTO THE RANGE THE 8-TERM SERIES BELOW HANDLES CLEANLY.
111600     COMPUTE EXP-SMALL ROUNDED = EXP-ARG / EXP-SCALE
111700     MOVE 1 TO EXP-RESULT
111800     MOVE 1 TO EXP-TERM
111900*        8-TERM TAYLOR SERIES FOR E**EXP-SMALL.
112000     PERFORM 9510-EXP-ONE-TERM THRU 9510-EXIT
112100         VARYING EXP-I FROM 1 BY 1
112200         UNTIL EXP-I > 8
112300*        SQUARE THE RESULT BACK UP EXP-K TIMES TO UNDO SCALING.
112400     PERFORM 9520-EXP-ONE-SQUARING THRU 9520-EXIT
112500         VARYING EXP-I FROM 1 BY 1
112600         UNTIL EXP-I > EXP-K
112700     .
112800 9500-EXIT.
112900     EXIT.
113000*
113100 9510-EXP-ONE-TERM.
113200*        ONE TAYLOR TERM OF E**EXP-SMALL: TERM = TERM * X / I.
113300     COMPUTE EXP-TERM ROUNDED =
113400         EXP-TERM * EXP-SMALL / EXP-I
113500     COMPUTE EXP-RESULT ROUNDED =
113600         EXP-RESULT + EXP-TERM
113700     .
113800 9510-EXIT.
113900     EXIT.
114000*
114100 9520-EXP-ONE-SQUARING.
114200*        UNDO ONE STEP OF THE ARGUMENT SCALING ABOVE BY SQUARING -
114300*        RUN EXP-K TIMES SINCE THE ARGUMENT WAS SCALED DOWN BY
114400*        2**EXP-K (EXP-SCALE = 2**14).
114500     COMPUTE EXP-RESULT ROUNDED =
114600         EXP-RESULT * EXP-RESULT
114700     .
114800 9520-EXIT.
114900     EXIT.
115000*
115100*----------------------------------------------------------------
115200*    STEP 9900 - TERMINATION HOUSEKEEPING
115300*----------------------------------------------------------------
115400 9900-TERMINATE.
115500*        NO FILES ARE LEFT OPEN AT THIS POINT - EVERY OPEN IN THIS
115600*        PROGRAM IS MATCHED BY A CLOSE IN THE SAME PARAGRAPH THAT
115700*        OPENED IT.
115800     DISPLAY '1-ODMATRIX - NORMAL END OF JOB'
115900     .
116000 9900-EXIT.
116100     EXIT.
