000100******************************************************************
000200*  PROGRAM  :  2-EDGEFLOW                                        *
000300*  SYSTEM   :  TRANSIT NETWORK O-D DEMAND / EDGE FLOW BATCH
000400*  FUNCTION :  EXPAND THE O-D DEMAND MATRIX BUILT BY 1-ODMATRIX
000500*              INTO A FLAT PER-PAIR EDGE FLOW TABLE AND WRITE
000600*              EDGEFLOW.CSV FOR THE PLANNING OFFICE.  STAGE 2 OF
000700*              2 - SEE 1-ODMATRIX FOR STAGE 1.
000800*
000900*  THIS PROGRAM TAKES THE FULL N BY N DEMAND MATRIX LEFT BY STAGE
001000*  1 AND FLATTENS IT INTO ONE ROW PER DIRECTED STOP PAIR (ONE
001100*  "EDGE"), SCALING THE FRACTIONAL DEMAND UP INTO A WHOLE-NUMBER
001200*  FLOW COUNT THE PLANNING OFFICE'S SERVICE-LEVEL SPREADSHEETS
001300*  CAN CONSUME DIRECTLY.  THE DIAGONAL (A STOP PAIRED WITH
001400*  ITSELF) CARRIES NO EDGE AND IS SKIPPED ENTIRELY.
001500*
001600*  EDGE-ID IS ASSIGNED IN ROW-MAJOR INSERTION ORDER AS EACH EDGE
001700*  IS WRITTEN - IT IS NOT DERIVED FROM THE STOP NUMBERS AND MUST
001800*  NOT BE TREATED AS ONE (SEE I-0489).
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     2-EDGEFLOW.
002200*    SHOP STANDARD IDENTIFICATION BLOCK - SEE THE CHANGE LOG BELOW
002300*    FOR THE FULL MAINTENANCE HISTORY OF THIS PROGRAM.
002400 AUTHOR.         R SALAMBIER.
002500 INSTALLATION.   REGIONAL TRANSIT AUTHORITY - DATA PROCESSING.
002600 DATE-WRITTEN.   04/05/88.
002700 DATE-COMPILED.
002800 SECURITY.       UNCLASSIFIED - PLANNING OFFICE INTERNAL USE.
002900******************************************************************
003000*  CHANGE LOG                                                    *
003100*  -------------------------------------------------------------*
003200*  DATE     BY   REQUEST  DESCRIPTION                            *
003300*  -------  ---  -------  -----------------------------------   *
003400*  040588   RSA  I-0143   ORIGINAL CODING - PAIRED WITH
003500*                         1-ODMATRIX FOR THE DOWNTOWN LOOP PILOT.
003600*  011089   DPK  I-0230   NOW READS THE ODCARRY HAND-OFF FILE
003700*                         INSTEAD OF RE-READING STOPCRD/POPDATA.
003800*  062090   DPK  I-0301   MAX-STOPS RAISED 60 TO 120 TO MATCH
003900*                         1-ODMATRIX'S COUNTY-WIDE EXPANSION.
004000*  021492   TLC  I-0368   ADDED UPSI-1 PROGRESS-TRACE SWITCH -
004100*                         COMPANION TO 1-ODMATRIX'S UPSI-0.
004200*  050594   MAG  I-0429   FLOW WIDENED - 10,000,000 SCALE WAS
004300*                         OVERFLOWING ON HIGH-DEMAND PAIRS.
004400*  091895   WDH  I-0468   PROGRESS COUNTER DISPLAY MOVED TO ITS
004500*                         OWN PARAGRAPH - WAS INLINE IN 4100.
004600*  072296   WDH  I-0489   EDGE-ID ASSIGNMENT DOCUMENTED AS ROW-
004700*                         MAJOR INSERTION ORDER, NOT A HASH KEY -
004800*                         PLANNING WAS RELYING ON THIS FOR AUDIT.
004900*  031197   JBQ  I-0513   PARAGRAPH NUMBERING ALIGNED WITH
005000*                         1-ODMATRIX'S CONVENTION.
005100*  110498   JBQ  I-0560   YEAR 2000 REVIEW - NO DATE ARITHMETIC
005200*                         IN THIS PROGRAM - CONFIRMED N/A.
005300*  011299   JBQ  I-0561   Y2K REGRESSION RUN AGAINST TEST NETWORK
005400*                         - NO FINDINGS.
005500*  040901   CNR  I-0603   TOTAL-PAIRS/PROCESSED-PAIRS CONTROL
005600*                         COUNTS ADDED AT PLANNING REQUEST.
005700*  100203   CNR  I-0650   ODCARRY OPEN NOW CHECKS FILE STATUS AND
005800*                         ABENDS CLEANLY IF STAGE 1 DID NOT RUN.
005900*  042605   HBT  I-0672   WORKING-STORAGE RELABELED TO DROP THE
006000*                         STRAY WS- PREFIX PICKED UP FROM THE
006100*                         CONVERSION COPYBOOK - FIELD NAMES NOW
006200*                         FOLLOW SHOP STANDARD.  FILE-STATUS AND
006300*                         SUBSCRIPT FIELDS AS 77-LEVELS.
006400*  091407   HBT  I-0689   COMMENTS EXPANDED THROUGHOUT TO MATCH
006500*                         1-ODMATRIX, PER THE STANDING DP MANAGER
006600*                         REQUEST LOGGED THERE UNDER I-0688.
006700*  030908   HBT  I-0696   NO LOGIC CHANGE IN THIS RELEASE - FIELD
006800*                         AND PARAGRAPH COMMENTARY ONLY.
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-4381.
007300 OBJECT-COMPUTER.  IBM-4381.
007400 SPECIAL-NAMES.
007500*        TOP-OF-FORM AND DIGITS-ONLY ARE CARRIED FOR SHOP
007600*        CONSISTENCY - NEITHER IS USED IN THIS PROGRAM.
007700     C01 IS TOP-OF-FORM
007800     CLASS DIGITS-ONLY IS '0' THRU '9'
007900*        OPERATOR-SET JCL SWITCH, COMPANION TO 1-ODMATRIX'S
008000*        UPSI-0 - ON GIVES A RUNNING PROGRESS TRACE EVERY 1000
008100*        PAIRS PROCESSED (SEE 4200-DISPLAY-PROGRESS), SINCE A
008200*        FULL COUNTY-WIDE RUN CAN TOUCH OVER 14,000 PAIRS.
008300     UPSI-1 ON STATUS IS PROGRESS-TRACE-ON
008400            OFF STATUS IS PROGRESS-TRACE-OFF.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*    BOTH FILES ARE LINE SEQUENTIAL TEXT, SAME AS 1-ODMATRIX'S -
008800*    ODCARRY IS READ HERE, NOT WRITTEN; EDGEFLOW-OUT IS THIS
008900*    PROGRAM'S ONLY DELIVERABLE.
009000*    HAND-OFF FROM STAGE 1 (1-ODMATRIX) - HEADER + N BY N DETAIL
009100     SELECT ODCARRY ASSIGN TO ODCARRY
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS ODCARRY-STATUS.
009400*    PER-PAIR EDGE FLOW REPORT FOR THE PLANNING OFFICE
009500     SELECT EDGEFLOW-OUT ASSIGN TO EDGEFLW
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS EDGEFLW-STATUS.
009800******************************************************************
009900 DATA DIVISION.
010000 FILE SECTION.
010100*
010200 FD  ODCARRY.
010300*    LAYOUT MUST MATCH 1-ODMATRIX'S C-CARRY-REC FIELD FOR FIELD -
010400*    THIS PROGRAM HOLDS ITS OWN COPY SINCE THE TWO PROGRAMS SHARE
010500*    NO COPYBOOK ON THIS SHOP'S CURRENT CONVERSION LEVEL.
010600 01  F-CARRY-REC.
010700*        SAME HEADER/DETAIL DISCRIMINATOR AS THE WRITING SIDE.
010800     05  F-CARRY-TYPE            PIC X(01).
010900         88  F-CARRY-IS-HEADER       VALUE 'H'.
011000         88  F-CARRY-IS-DETAIL       VALUE 'D'.
011100*        STOP COUNT AND GRAND TOTAL OF OFF-DIAGONAL TRIPS, READ
011200*        ONCE IN 2000-READ-CARRY-HEADER.
011300     05  F-CARRY-HEADER-DATA.
011400         10  F-CARRY-NUM-STOPS   PIC 9(4).
011500         10  F-CARRY-TOTAL-TRIPS PIC 9(11)V9(2).
011600         10  FILLER              PIC X(20).
011700*        ONE ORDERED STOP PAIR'S DEMAND, READ REPEATEDLY IN
011800*        3100-READ-ONE-CARRY-REC INTO MATRIX-MANAGER BELOW.
011900     05  F-CARRY-DETAIL-DATA REDEFINES F-CARRY-HEADER-DATA.
012000         10  F-CARRY-ORIGIN      PIC 9(4).
012100         10  F-CARRY-DEST        PIC 9(4).
012200         10  F-CARRY-DEMAND      PIC 9(4)V9(12).
012300         10  FILLER              PIC X(13).
012400*        WHOLE-RECORD TEXT VIEW, USED ONLY BY THE DEBUG DISPLAY
012500*        IN 3110-DISPLAY-CARRY-REC WHEN UPSI-1 IS ON.
012600 01  F-CARRY-REC-ALT REDEFINES F-CARRY-REC
012700                            PIC X(38).
012800*
012900 FD  EDGEFLOW-OUT.
013000*    BUILT ONE CSV LINE AT A TIME IN 5100-WRITE-ONE-EDGE-LINE -
013100*    NO SUBFIELDS OF ITS OWN, SAME HOUSE PRACTICE AS 1-ODMATRIX'S
013200*    ODMATRIX-OUT FD.
013300 01  C-EDGEFLW-REC.
013400     05  C-EDGEFLW-TEXT          PIC X(40).
013500*        PAD TO A FLAT 50-BYTE OUTPUT RECORD.
013600     05  FILLER                  PIC X(10).
013700******************************************************************
013800 WORKING-STORAGE SECTION.
013900*    FIELD-PREFIX KEY FOR THIS PROGRAM -
014000*        F-      ODCARRY FILE SECTION RECORD FIELD (READ SIDE)
014100*        M-      MATRIX-MANAGER CELL (REBUILT FROM ODCARRY)
014200*        C-      EDGEFLOW-OUT RECORD FIELD (WRITE SIDE)
014300*        EDIT-   REPORT-LINE EDIT FIELD (5XXX PARAGRAPHS ONLY)
014400*
014500*    FILE-STATUS AND END-OF-FILE SWITCHES, PULLED OUT TO
014600*    77-LEVELS PER I-0672, SAME HOUSE PRACTICE AS 1-ODMATRIX.
014700 77  ODCARRY-STATUS           PIC X(02) VALUE '00'.
014800     88  ODCARRY-OK                  VALUE '00'.
014900 77  EDGEFLW-STATUS           PIC X(02) VALUE '00'.
015000 77  CARRY-EOF-SW             PIC X(01) VALUE 'N'.
015100     88  CARRY-AT-EOF                VALUE 'Y'.
015200*    TABLE SUBSCRIPTS - COMP, SHARED ACROSS THE READ-BACK PASS
015300*    (3XXX) AND THE EXPANSION PASS (4XXX).
015400 77  ROW-SUB                  PIC 9(3) COMP.
015500 77  COL-SUB                  PIC 9(3) COMP.
015600*    CONTROL COUNTS ADDED PER I-0603 SO PLANNING CAN RECONCILE
015700*    PROCESSED-PAIRS AGAINST TOTAL-PAIRS ON THE COMPLETION LINE -
015800*    A SHORT RUN (ODCARRY TRUNCATED BY A PRIOR ABEND) SHOWS UP
015900*    IMMEDIATELY AS A MISMATCH.
016000 77  TOTAL-PAIRS              PIC 9(9) COMP VALUE 0.
016100 77  PROCESSED-PAIRS          PIC 9(9) COMP VALUE 0.
016200*    NEXT EDGE-ID TO ASSIGN - ROW-MAJOR INSERTION ORDER, NOT
016300*    DERIVED FROM ROW-SUB/COL-SUB (SEE I-0489 IN THE CHANGE LOG).
016400 77  EDGE-ID                  PIC 9(9) COMP VALUE 0.
016500*
016600 1   RUN-DATE-MANAGER.
016700     05  RUN-DATE-YYMMDD      PIC 9(6).
016800     05  RUN-DATE-YY REDEFINES RUN-DATE-YYMMDD.
016900         10  RUN-YY           PIC 9(2).
017000         10  RUN-MM-DD        PIC 9(4).
017100     05  RUN-DATE             PIC 9(8).
017200*        Y2K REVIEW 110498 - WINDOWED CENTURY, SEE I-0560 ABOVE.
017300*        YY 00-49 IS TAKEN AS 20XX, YY 50-99 AS 19XX - THIS SHOP'S
017400*        OLDEST LIVE DATA NEVER PREDATES 1950.
017500     05  RUN-DATE-BROKEN REDEFINES RUN-DATE.
017600         10  RUN-CCYY         PIC 9(4).
017700         10  RUN-MM           PIC 9(2).
017800         10  RUN-DD           PIC 9(2).
017900     05  FILLER                  PIC X(02).
018000*
018100 1   CONSTANT-MANAGER.
018200*        SCALES FRACTIONAL DEMAND UP TO A WHOLE-NUMBER FLOW COUNT
018300*        FOR THE REPORT - WIDENED FROM 1,000,000 PER I-0429 AFTER
018400*        OVERFLOWING ON HIGH-DEMAND PAIRS.
018500     05  FLOW-SCALE           PIC 9(8) VALUE 10000000.
018600*        TABLE CEILING FOR MATRIX-MANAGER BELOW - MUST TRACK
018700*        1-ODMATRIX'S OWN MAX-STOPS (I-0301).
018800     05  MAX-STOPS            PIC 9(4) COMP VALUE 120.
018900     05  FILLER                  PIC X(02).
019000*
019100 1   MATRIX-MANAGER.
019200*        REBUILT HERE FROM THE ODCARRY HAND-OFF FILE RATHER THAN
019300*        COMPUTED - THIS PROGRAM DOES NO DISTANCE OR DEMAND MATH
019400*        OF ITS OWN, ONLY FLOW SCALING AND EDGE EXPANSION.
019500     05  NUM-STOPS            PIC 9(4) COMP VALUE 0.
019600     05  TOTAL-TRIPS          PIC 9(11)V9(2) VALUE 0.
019700*        ONE CELL PER ORDERED STOP PAIR, SAME SHAPE AS
019800*        1-ODMATRIX'S MATRIX-MANAGER BUT CARRYING ONLY DEMAND -
019900*        DISTANCE AND POPULATION ARE NOT NEEDED PAST STAGE 1.
020000     05  MATRIX-ROW OCCURS 120 TIMES.
020100         10  MATRIX-COL OCCURS 120 TIMES.
020200*                UNROUNDED DEMAND FOR THE PAIR, AS CARRIED FROM
020300*                1-ODMATRIX - SCALED IN 4100-CALC-ONE-EDGE.
020400             15  M-DEMAND       PIC 9(4)V9(12).
020500     05  FILLER                  PIC X(02).
020600*
020700*    PERCENT-COMPLETE WORK AREA - PROGRESS IS DIAGNOSTIC ONLY, NOT
020800*    PART OF THE DATA CONTRACT (SEE I-0468).
020900 1   PROGRESS-MANAGER.
021000     05  PROGRESS-PCT         PIC 9(3)V9(2).
021100     05  PROGRESS-QUOT        PIC 9(9) COMP.
021200     05  PROGRESS-REM         PIC 9(3) COMP.
021300     05  FILLER                  PIC X(02).
021400*
021500 1   EDIT-MANAGER.
021600*        REPORT-LINE EDIT FIELDS FOR 5100-WRITE-ONE-EDGE-LINE -
021700*        ZERO-BASED STOP NUMBERS, SAME CONVENTION AS ODMATRIX.CSV.
021800     05  EDIT-EDGE-ID         PIC 9(9).
021900     05  EDIT-ORIGIN          PIC 9(4).
022000     05  EDIT-DEST            PIC 9(4).
022100*        DISPLAY-DECIMAL EDIT OF FLOW-WORK FOR THE REPORT LINE.
022200     05  EDIT-FLOW            PIC 9(9).9(03).
022300*        FLOW, ROUNDED TO 3 DECIMAL PLACES AT STORAGE - SET BY
022400*        4100-CALC-ONE-EDGE, MOVED TO EDIT-FLOW IN 5100.
022500     05  FLOW-WORK            PIC 9(9)V9(03).
022600     05  FILLER                  PIC X(02).
022700*
022800******************************************************************
022900 PROCEDURE DIVISION.
023000*
023100*    PARAGRAPHS ARE NUMBERED BY BATCH STEP, SAME CONVENTION AS
023200*    1-ODMATRIX - 0XXX HOUSEKEEPING, 1XXX INITIALIZATION, 2XXX
023300*    THROUGH 5XXX THE FOUR WORKING STEPS (READ HEADER, READ
023400*    DETAIL, EXPAND TO EDGES, WRITE ONE EDGE LINE), 9XXX
023500*    TERMINATION.
023600*
023700 0000-MAIN-PROCEDURE.
023800*        FIVE STEPS, STRICTLY SEQUENTIAL - THIS PROGRAM CANNOT
023900*        RUN BEFORE 1-ODMATRIX SINCE IT HAS NO PATH OF ITS OWN TO
024000*        STOP COORDINATES OR POPULATION SEED DATA.
024100     PERFORM 0100-GET-RUN-DATE THRU 0100-EXIT
024200     DISPLAY '2-EDGEFLOW STARTING - RUN DATE ' RUN-DATE
024300     PERFORM 1000-INITIALIZE THRU 1000-EXIT
024400     PERFORM 2000-READ-CARRY-HEADER THRU 2000-EXIT
024500     PERFORM 3000-READ-CARRY-DETAIL THRU 3000-EXIT
024600     PERFORM 4000-EXPAND-TO-EDGES THRU 4000-EXIT
024700     DISPLAY '2-EDGEFLOW COMPLETE - PAIRS=' PROCESSED-PAIRS
024800             ' OF ' TOTAL-PAIRS
024900     PERFORM 9900-TERMINATE THRU 9900-EXIT
025000     STOP RUN
025100     .
025200*
025300*----------------------------------------------------------------
025400*    STEP 0 - RUN-DATE WINDOWING (Y2K REVIEW, I-0560)
025500*----------------------------------------------------------------
025600 0100-GET-RUN-DATE.
025700     ACCEPT RUN-DATE-YYMMDD FROM DATE
025800     IF RUN-YY < 50
025900         COMPUTE RUN-CCYY = 2000 + RUN-YY
026000     ELSE
026100         COMPUTE RUN-CCYY = 1900 + RUN-YY
026200     END-IF
026300     MOVE RUN-MM-DD(1:2) TO RUN-MM
026400     MOVE RUN-MM-DD(3:2) TO RUN-DD
026500     .
026600 0100-EXIT.
026700     EXIT.
026800*
026900*----------------------------------------------------------------
027000*    STEP 0 - HOUSEKEEPING.  PERFORMED ONCE, AFTER THE RUN-DATE
027100*    STEP.  UNLIKE 1-ODMATRIX, BOTH FILES THIS PROGRAM TOUCHES
027200*    ARE OPENED HERE SINCE NEITHER IS OPTIONAL.
027300*----------------------------------------------------------------
027400 1000-INITIALIZE.
027500     MOVE ZERO TO NUM-STOPS TOTAL-TRIPS
027600     MOVE ZERO TO TOTAL-PAIRS PROCESSED-PAIRS EDGE-ID
027700     OPEN INPUT ODCARRY
027800*        A MISSING OR EMPTY ODCARRY MEANS STAGE 1 DID NOT RUN, OR
027900*        DID NOT COMPLETE - FATAL, PER I-0650, RATHER THAN FALLING
028000*        BACK TO ANY DEFAULT.
028100     IF NOT ODCARRY-OK
028200         DISPLAY 'ODCARRY OPEN FAILED - STATUS ' ODCARRY-STATUS
028300         DISPLAY 'STAGE 1 (1-ODMATRIX) MUST RUN FIRST'
028400         PERFORM 9900-TERMINATE THRU 9900-EXIT
028500         STOP RUN
028600     END-IF
028700     OPEN OUTPUT EDGEFLOW-OUT
028800     .
028900 1000-EXIT.
029000     EXIT.
029100*
029200*----------------------------------------------------------------
029300*    STEP 1 - READ THE ODCARRY HEADER RECORD (N-STOPS AND
029400*    TOTAL-TRIPS CONTROL TOTALS CARRIED FROM 1-ODMATRIX).
029500*----------------------------------------------------------------
029600 2000-READ-CARRY-HEADER.
029700*        THE FIRST RECORD ON ODCARRY IS ALWAYS THE HEADER - SEE
029800*        8000-WRITE-ODCARRY IN 1-ODMATRIX, WHICH WRITES IT FIRST
029900*        AND UNCONDITIONALLY.
030000     READ ODCARRY
030100         AT END
030200             DISPLAY 'ODCARRY EMPTY - NO HEADER RECORD FOUND'
030300             PERFORM 9900-TERMINATE THRU 9900-EXIT
030400             STOP RUN
030500     END-READ
030600     MOVE F-CARRY-NUM-STOPS TO NUM-STOPS
030700     MOVE F-CARRY-TOTAL-TRIPS TO TOTAL-TRIPS
030800*        OFF-DIAGONAL PAIR COUNT, N*(N-1) - THE EXPECTED COUNT OF
030900*        DETAIL RECORDS STILL TO COME, USED AS THE DENOMINATOR OF
031000*        THE PROGRESS PERCENTAGE IN 4200-DISPLAY-PROGRESS.
031100     COMPUTE TOTAL-PAIRS = NUM-STOPS * (NUM-STOPS - 1)
031200     .
031300 2000-EXIT.
031400     EXIT.
031500*
031600*----------------------------------------------------------------
031700*    STEP 2 - READ THE N BY N OD-MATRIX DETAIL ROWS BACK INTO
031800*    WORKING STORAGE.
031900*----------------------------------------------------------------
032000 3000-READ-CARRY-DETAIL.
032100*        READS ODCARRY TO END OF FILE, REBUILDING MATRIX-MANAGER
032200*        CELL BY CELL - NUM-STOPS ALREADY KNOWN FROM THE HEADER.
032300     PERFORM 3100-READ-ONE-CARRY-REC THRU 3100-EXIT
032400         UNTIL CARRY-AT-EOF
032500     CLOSE ODCARRY
032600     .
032700 3000-EXIT.
032800     EXIT.
032900*
033000 3100-READ-ONE-CARRY-REC.
033100*        0-BASED STOP NUMBERS ON THE HAND-OFF FILE ARE CONVERTED
033200*        BACK TO 1-BASED SUBSCRIPTS, SAME CONVENTION 1-ODMATRIX
033300*        USES ON ITS OWN POPDATA READ.
033400     READ ODCARRY
033500         AT END
033600             SET CARRY-AT-EOF TO TRUE
033700             GO TO 3100-EXIT
033800     END-READ
033900     COMPUTE ROW-SUB = F-CARRY-ORIGIN + 1
034000     COMPUTE COL-SUB = F-CARRY-DEST + 1
034100     MOVE F-CARRY-DEMAND TO M-DEMAND (ROW-SUB COL-SUB)
034200     IF PROGRESS-TRACE-ON
034300         PERFORM 3110-DISPLAY-CARRY-REC THRU 3110-EXIT
034400     END-IF
034500     .
034600 3100-EXIT.
034700     EXIT.
034800*
034900 3110-DISPLAY-CARRY-REC.
035000*        UPSI-1 ON GIVES THE PLANNING OFFICE A ROW-BY-ROW TRACE OF
035100*        THE HAND-OFF FILE, COMPANION TO 1-ODMATRIX'S UPSI-0 TRACE
035200     DISPLAY 'CARRY: ' F-CARRY-REC-ALT
035300     .
035400 3110-EXIT.
035500     EXIT.
035600*
035700*----------------------------------------------------------------
035800*    STEP 3 - EXPAND THE MATRIX INTO EDGE ROWS, ROW-MAJOR ORIGIN
035900*    OUTER / DESTINATION INNER, DIAGONAL SKIPPED ENTIRELY - SEE
036000*    I-0489 ON WHY THIS ORDER IS THE ONE WE COMMIT TO DISK.
036100*----------------------------------------------------------------
036200 4000-EXPAND-TO-EDGES.
036300*        HEADER LINE FIRST, THEN ONE EDGE LINE PER OFF-DIAGONAL
036400*        ORDERED PAIR, ROW-MAJOR (SEE BANNER ABOVE AND I-0489).
036500     MOVE 'edge_id,from_stop,to_stop,flow' TO C-EDGEFLW-TEXT
036600     WRITE C-EDGEFLW-REC
036700     PERFORM 4010-EXPAND-ONE-ROW THRU 4010-EXIT
036800         VARYING ROW-SUB FROM 1 BY 1
036900         UNTIL ROW-SUB > NUM-STOPS
037000     CLOSE EDGEFLOW-OUT
037100     .
037200 4000-EXIT.
037300     EXIT.
037400*
037500 4010-EXPAND-ONE-ROW.
037600*        INNER LOOP OVER EVERY COLUMN OF THE CURRENT ROW.
037700     PERFORM 4011-EXPAND-ONE-COL THRU 4011-EXIT
037800         VARYING COL-SUB FROM 1 BY 1
037900         UNTIL COL-SUB > NUM-STOPS
038000     .
038100 4010-EXIT.
038200     EXIT.
038300*
038400 4011-EXPAND-ONE-COL.
038500*        DIAGONAL CELLS (A STOP PAIRED WITH ITSELF) CARRY NO EDGE
038600*        AND ARE SKIPPED ENTIRELY - NOT EVEN COUNTED IN
038700*        PROCESSED-PAIRS.
038800     IF ROW-SUB NOT = COL-SUB
038900         PERFORM 4100-CALC-ONE-EDGE THRU 4100-EXIT
039000         PERFORM 5100-WRITE-ONE-EDGE-LINE THRU 5100-EXIT
039100         ADD 1 TO PROCESSED-PAIRS
039200*            PROGRESS IS DISPLAYED EVERY 1000TH PAIR ONLY - THE
039300*            REMAINDER OF PROCESSED-PAIRS / 1000 IS ZERO EXACTLY
039400*            ON THOSE BOUNDARIES.
039500         DIVIDE PROCESSED-PAIRS BY 1000
039600             GIVING PROGRESS-QUOT
039700             REMAINDER PROGRESS-REM
039800         IF PROGRESS-REM = ZERO
039900             PERFORM 4200-DISPLAY-PROGRESS THRU 4200-EXIT
040000         END-IF
040100     END-IF
040200     .
040300 4011-EXIT.
040400     EXIT.
040500*
040600 4100-CALC-ONE-EDGE.
040700*        FLOW = DEMAND * 10,000,000, ROUNDED TO 3 DECIMAL PLACES
040800*        AT STORAGE - SEE I-0429 ON THE FLOW-WORK WIDTH.
040900     COMPUTE FLOW-WORK ROUNDED =
041000         M-DEMAND (ROW-SUB COL-SUB) * FLOW-SCALE
041100     .
041200 4100-EXIT.
041300     EXIT.
041400*
041500 4200-DISPLAY-PROGRESS.
041600*        DIAGNOSTIC ONLY, NOT PART OF THE DATA CONTRACT - SEE
041700*        I-0468.  SHOWN ONLY WHEN UPSI-1 IS ON.
041800     IF PROGRESS-TRACE-ON
041900         COMPUTE PROGRESS-PCT ROUNDED =
042000             (PROCESSED-PAIRS / TOTAL-PAIRS) * 100
042100         DISPLAY 'PROGRESS: ' PROCESSED-PAIRS ' OF '
042200                 TOTAL-PAIRS ' (' PROGRESS-PCT '%)'
042300     END-IF
042400     .
042500 4200-EXIT.
042600     EXIT.
042700*
042800*----------------------------------------------------------------
042900*    STEP 4 - ASSIGN THE SEQUENTIAL EDGE-ID AND WRITE ONE
043000*    EDGEFLOW.CSV ROW.
043100*----------------------------------------------------------------
043200 5100-WRITE-ONE-EDGE-LINE.
043300*        EDGE-ID IS ASSIGNED HERE, AT WRITE TIME, IN ROW-MAJOR
043400*        INSERTION ORDER - SEE I-0489 IN THE CHANGE LOG.
043500     MOVE EDGE-ID TO EDIT-EDGE-ID
043600*        1-BASED SUBSCRIPTS ARE CONVERTED BACK TO THE 0-BASED
043700*        STOP NUMBERING USED ON BOTH CSV REPORTS.
043800     COMPUTE EDIT-ORIGIN = ROW-SUB - 1
043900     COMPUTE EDIT-DEST = COL-SUB - 1
044000     MOVE FLOW-WORK TO EDIT-FLOW
044100     STRING EDIT-EDGE-ID DELIMITED BY SIZE
044200            ',' DELIMITED BY SIZE
044300            EDIT-ORIGIN DELIMITED BY SIZE
044400            ',' DELIMITED BY SIZE
044500            EDIT-DEST DELIMITED BY SIZE
044600            ',' DELIMITED BY SIZE
044700            EDIT-FLOW DELIMITED BY SIZE
044800         INTO C-EDGEFLW-TEXT
044900     END-STRING
045000     WRITE C-EDGEFLW-REC
045100     ADD 1 TO EDGE-ID
045200     .
045300 5100-EXIT.
045400     EXIT.
045500*
045600*----------------------------------------------------------------
045700*    STEP 9900 - TERMINATION HOUSEKEEPING
045800*----------------------------------------------------------------
045900 9900-TERMINATE.
046000     DISPLAY '2-EDGEFLOW - NORMAL END OF JOB'
046100     .
046200 9900-EXIT.
046300     EXIT.
